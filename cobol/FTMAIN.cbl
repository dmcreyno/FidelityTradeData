000100*================================================================*        
000200* PROGRAM NAME:    FTMAIN                                                 
000300* ORIGINAL AUTHOR: ROBERT T. CALLAHAN                                     
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE       PRGMR  TICKET      DESCRIPTION                               
000700* ---------  -----  ----------  ----------------------------------        
000800* 03/14/94   RTC    REQ-0118    ORIGINAL VERSION.  READS THE RUN  REQ-0118
000900*                               CONTROL CARD AND THE BUCKET-              
001000*                               DEFINITION FILE, THEN DRIVES ONE          
001100*                               CALL TO THE DAY-AGGREGATION SUB-          
001200*                               PROGRAM FOR EACH FILE IN THE DAY          
001300*                               FILE LIST, IN ASCENDING FILE-NAME         
001400*                               ORDER.                                    
001500* 09/02/96   LWK    REQ-0240    OUTPUT HEADER LINE NOW CARRIES ONEREQ-0240
001600*                               COLUMN PER CONFIGURED BUCKET.             
001700* 07/19/97   LWK    REQ-0266    FILE LIST IS NOW SORTED AHEAD OF  REQ-0266
001800*                               THE CALL LOOP INSTEAD OF TRUSTING         
001900*                               THE DIRECTORY-LISTING JOB STEP TO         
002000*                               HAND US THE NAMES IN ORDER.               
002100* 01/11/99   RTC    Y2K-0009    REVIEWED FOR YEAR 2000.  THE DAY  Y2K-0009
002200*                               DATE IS CARRIED AS AN 8-BYTE TEXT         
002300*                               FIELD STRAIGHT FROM THE FILE NAME         
002400*                               AND IS NEVER EDITED HERE.  NO             
002500*                               CHANGE REQUIRED.                          
002600* 06/23/03   DMH    REQ-0388    HEADER-SKIP COUNT MOVED OUT OF THEREQ-0388
002700*                               CONTROL CARD TEXT AND RE-READ AS A        
002800*                               NUMERIC OVERLAY, SAME AS FTRDRD.          
002900* 02/09/11   SGP    REQ-0512    OPEN FAILURE ON ANY CONTROL FILE  REQ-0512
003000*                               OR THE OUTPUT REPORT ABORTS THE           
003100*                               RUN WITH A NON-ZERO RETURN CODE           
003200*                               INSTEAD OF JUST DISPLAYING A              
003300*                               WARNING AND LIMPING ALONG.                
003400* 04/02/15   TKB    REQ-0601    BUCKET DOLLAR-VOLUME COLUMNS ARE  REQ-0601
003500*                               NOW APPENDED BY A SEPARATE STRING         
003600*                               PASS AFTER THE 16 FIXED COLUMNS SO        
003700*                               A ZERO-BUCKET RUN STILL PRODUCES A        
003800*                               VALID HEADER AND DATA LINE.               
003900* 11/14/18   PJM    REQ-0648    FTRDDAY'S RETURN-CODE WAS NEVER   REQ-0648
004000*                               CHECKED AFTER THE CALL, SO A DAY          
004100*                               FILE THAT FAILED TO OPEN WROTE A          
004200*                               STALE SUMMARY LINE AND THE RUN            
004300*                               KEPT GOING.  THE CALL IS NOW              
004400*                               FOLLOWED BY A FATAL-ERROR CHECK.          
004500* 03/06/19   PJM    REQ-0651    OUTPUT REPORT WAS A FIXED FTOUTRPTREQ-0651
004600*                               ASSIGNMENT, SO EVERY TICKER'S RUN         
004700*                               OVERWROTE THE SAME FILE.  IT IS           
004800*                               NOW NAMED FROM BASE-DIR AND TICKER        
004900*                               AND ASSIGNED DYNAMIC, SAME AS 3220        
005000*                               DOES FOR EACH DAY FILE'S PATH.            
005100* 05/14/19   PJM    REQ-0656    BUCKET HEADING AND BUCKET AMOUNT  REQ-0656
005200*                               COLUMNS CONFIRMED TO WALK BKT-            
005300*                               INDEX IN THE SAME ORDER -- RAISED         
005400*                               AFTER A RENUMBERED BUCKET DECK            
005500*                               ONE MORNING MADE THEM LOOK OUT            
005600*                               OF STEP WHEN THEY WERE NOT.               
005700*================================================================*        
005800 IDENTIFICATION DIVISION.                                                 
005900 PROGRAM-ID.  FTMAIN.                                                     
006000 AUTHOR. ROBERT T. CALLAHAN.                                              
006100 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
006200 DATE-WRITTEN. 03/14/94.                                                  
006300 DATE-COMPILED.                                                           
006400 SECURITY. NON-CONFIDENTIAL.                                              
006500*================================================================*        
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER. IBM-3081.                                               
006900 OBJECT-COMPUTER. IBM-3081.                                               
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200*    THE RUN CONTROL CARD AND BUCKET DEFINITIONS ARE FIXED                
007300*    LOGICAL NAMES, SET UP BY THE JCL FOR THIS TICKER'S RUN.              
007400     SELECT FT-CONFIG-FILE ASSIGN TO FTCFG                                
007500       ORGANIZATION IS SEQUENTIAL                                         
007600       FILE STATUS IS WS-CONFIG-STATUS.                                   
007700*                                                                         
007800     SELECT FT-BUCKET-DEF-FILE ASSIGN TO FTBKTDEF                         
007900       ORGANIZATION IS SEQUENTIAL                                         
008000       FILE STATUS IS WS-BUCKET-DEF-STATUS.                               
008100*                                                                         
008200     SELECT FT-FILE-LIST ASSIGN TO FTFLIST                                
008300       ORGANIZATION IS SEQUENTIAL                                         
008400       FILE STATUS IS WS-FILE-LIST-STATUS.                                
008500*    THE OUTPUT REPORT'S NAME IS NOT KNOWN UNTIL THE CONTROL              
008600*    CARD IS READ, SO IT IS ASSIGNED DYNAMIC -- SEE 1000 BELOW.           
008700     SELECT FT-OUTPUT-REPORT ASSIGN TO DYNAMIC                            
008800       WS-OUTPUT-PATH                                                     
008900       ORGANIZATION IS SEQUENTIAL                                         
009000       FILE STATUS IS WS-OUTPUT-STATUS.                                   
009100*    THE SORT WORK FILE HOLDS NOTHING MORE THAN THE DAY FILE              
009200*    NAMES WHILE THEY ARE PUT INTO ASCENDING ORDER -- SEE 3000.           
009300     SELECT FT-SORT-WORK ASSIGN TO FTSRTWK.                               
009400*----------------------------------------------------------------*        
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700*----------------------------------------------------------------*        
009800* THE RUN CONTROL CARD -- ONE RECORD, THREE FIELDS, FIXED                 
009900* COLUMNS.  CC-HEADER-SKIP-TEXT IS CARRIED AS DIGIT CHARACTERS            
010000* AND RE-READ NUMERICALLY BY THE REDEFINES BELOW, NOT PARSED.             
010100*----------------------------------------------------------------*        
010200 FD  FT-CONFIG-FILE.                                                      
010300 01  CONFIG-CONTROL-CARD.                                                 
010400     05  CC-BASE-DIR                 PIC X(40).                           
010500     05  CC-TICKER                   PIC X(10).                           
010600     05  CC-HEADER-SKIP-TEXT         PIC X(03).                           
010700     05  FILLER                      PIC X(27).                           
010800*----------------------------------------------------------------*        
010900* ONE RECORD PER CONFIGURED BUCKET.  SIGNED NUMERIC FIELDS                
011000* CARRY A TRAILING OVERPUNCH SIGN, SAME AS BKT-MIN/BKT-MAX IN             
011100* FTBUCKT, SO NO CONVERSION IS NEEDED ON THE WAY IN.                      
011200*----------------------------------------------------------------*        
011300 FD  FT-BUCKET-DEF-FILE.                                                  
011400 01  BUCKET-DEF-CARD.                                                     
011500     05  BDC-NAME                    PIC X(10).                           
011600     05  BDC-MIN                     PIC S9(04)V9(05).                    
011700     05  BDC-MAX                     PIC S9(04)V9(05).                    
011800     05  BDC-LOGIC                   PIC X(09).                           
011900     05  FILLER                      PIC X(43).                           
012000*----------------------------------------------------------------*        
012100* ONE RECORD PER DAY FILE TO BE PROCESSED, AS HANDED TO US BY             
012200* THE DIRECTORY-LISTING JOB STEP AHEAD OF THIS PROGRAM.                   
012300*----------------------------------------------------------------*        
012400 FD  FT-FILE-LIST.                                                        
012500 01  FILE-LIST-CARD.                                                      
012600     05  FLC-FILE-NAME                PIC X(80).                          
012700     05  FILLER                       PIC X(20).                          
012800*----------------------------------------------------------------*        
012900 FD  FT-OUTPUT-REPORT.                                                    
013000 01  REPORT-LINE.                                                         
013100     05  RL-TEXT                      PIC X(1190).                        
013200     05  FILLER                       PIC X(010).                         
013300*----------------------------------------------------------------*        
013400 SD  FT-SORT-WORK.                                                        
013500 01  SORT-FILE-NAME-RECORD.                                               
013600     05  SR-FILE-NAME                 PIC X(80).                          
013700     05  FILLER                       PIC X(20).                          
013800*----------------------------------------------------------------*        
013900 WORKING-STORAGE SECTION.                                                 
014000 COPY FTBUCKT.                                                            
014100 COPY FTSUMRY.                                                            
014200*----------------------------------------------------------------*        
014300* FILE STATUS FIELDS FOR EACH OF THIS PROGRAM'S OWN FILES.                
014400*----------------------------------------------------------------*        
014500 01  WS-CONFIG-STATUS                PIC X(02).                           
014600     88  WS-CONFIG-OK                VALUE '00'.                          
014700     88  WS-CONFIG-EOF                VALUE '10'.                         
014800 01  WS-BUCKET-DEF-STATUS            PIC X(02).                           
014900     88  WS-BUCKET-DEF-OK            VALUE '00'.                          
015000     88  WS-BUCKET-DEF-EOF           VALUE '10'.                          
015100 01  WS-FILE-LIST-STATUS             PIC X(02).                           
015200     88  WS-FILE-LIST-OK             VALUE '00'.                          
015300     88  WS-FILE-LIST-EOF            VALUE '10'.                          
015400 01  WS-OUTPUT-STATUS                PIC X(02).                           
015500     88  WS-OUTPUT-OK                VALUE '00'.                          
015600 01  WS-SORT-EOF-SW                  PIC X(01) VALUE 'N'.                 
015700     88  WS-SORT-AT-END               VALUE 'Y'.                          
015800*----------------------------------------------------------------*        
015900* THE NUMERIC OVERLAY OF THE CONTROL CARD'S HEADER-SKIP TEXT.             
016000* THIS IS THE SAME TRICK THE SHOP HAS USED ON PUNCHED CONTROL             
016100* CARDS FOR YEARS -- A FIXED-WIDTH DIGIT FIELD IS ALSO A VALID            
016200* PIC 9 FIELD AT THE SAME BYTE POSITIONS, SO NO UNSTRING IS               
016300* NEEDED JUST TO GET A HEADER-SKIP COUNT INTO COMP FORM.                  
016400*----------------------------------------------------------------*        
016500 01  CONFIG-CONTROL-CARD-NUM REDEFINES CONFIG-CONTROL-CARD.               
016600     05  FILLER                       PIC X(50).                          
016700     05  CC-HEADER-SKIP-NUM           PIC 9(03).                          
016800     05  FILLER                       PIC X(27).                          
016900 01  WS-TICKER                       PIC X(10).                           
017000 01  WS-BASE-DIR                     PIC X(40).                           
017100 01  WS-HEADER-SKIP-COUNT            PIC S9(03) COMP VALUE ZERO.          
017200*----------------------------------------------------------------*        
017300* THE OUTPUT REPORT'S PATH, BUILT FROM THE CONTROL CARD'S BASE            
017400* DIRECTORY AND TICKER THE SAME WAY 3220 BUILDS EACH DAY FILE'S           
017500* INPUT PATH -- ONE REPORT PER TICKER, NAMED <BASE-DIR>/<TICKER>          
017600* .CSV, SO A RUN NEVER OVERWRITES ANOTHER TICKER'S OUTPUT.                
017700*----------------------------------------------------------------*        
017800 01  WS-OUTPUT-PATH                  PIC X(80).                           
017900*----------------------------------------------------------------*        
018000* THE CURRENT DAY FILE'S NAME, RE-CAST SO THE FIRST EIGHT BYTES           
018100* (THE EXPORT'S DATE STAMP) CAN BE LIFTED OFF WITHOUT UNSTRING.           
018200*----------------------------------------------------------------*        
018300 01  WS-CURRENT-FILE-NAME            PIC X(80).                           
018400 01  WS-CURRENT-FILE-NAME-VIEW REDEFINES WS-CURRENT-FILE-NAME.            
018500     05  WS-CURRENT-FILE-DATE         PIC X(08).                          
018600     05  FILLER                       PIC X(72).                          
018700 01  WS-CURRENT-FILE-PATH            PIC X(80).                           
018800*----------------------------------------------------------------*        
018900* SCRATCH FOR BUILDING THE HEADER LINE AND EACH DATA LINE BY              
019000* STRING.  THE TRACE VIEW IS USED TO DUMP A REPORT LINE THAT              
019100* FAILED TO WRITE.                                                        
019200*----------------------------------------------------------------*        
019300 77  WS-LINE-PTR                     PIC S9(05) COMP.                     
019400*    ONE EDIT FIELD PER REPORT COLUMN -- LAID OUT IN THE SAME             
019500*    ORDER THEY ARE STRUNG INTO RL-TEXT BY 2000 AND 4000 BELOW.           
019600 01  WS-EDIT-DATE                    PIC X(08).                           
019700 01  WS-EDIT-AVG-PRICE               PIC -(06)9.99999.                    
019800 01  WS-EDIT-VOLUME                  PIC -(10)9.                          
019900 01  WS-EDIT-BUY-VOL                 PIC -(10)9.                          
020000 01  WS-EDIT-SELL-VOL                PIC -(10)9.                          
020100 01  WS-EDIT-UNKNOWN-VOL             PIC -(10)9.                          
020200 01  WS-EDIT-DOLLAR-VOL              PIC -(12)9.9999.                     
020300 01  WS-EDIT-BUY-DOLLAR-VOL          PIC -(12)9.9999.                     
020400 01  WS-EDIT-SELL-DOLLAR-VOL         PIC -(12)9.9999.                     
020500 01  WS-EDIT-UNKNOWN-DOLLAR-VOL      PIC -(12)9.9999.                     
020600 01  WS-EDIT-PCT                     PIC -9.99999.                        
020700 01  WS-EDIT-BUCKET-DOLLAR-VOL       PIC -(12)9.9999.                     
020800*----------------------------------------------------------------*        
020900* USED ONLY WHEN A REPORT-LINE WRITE FAILS, TO DUMP THE FIRST             
021000* 80 BYTES OF THE OFFENDING LINE IN 8-BYTE SEGMENTS.  NOT USED            
021100* IN NORMAL PRODUCTION RUNS.                                              
021200*----------------------------------------------------------------*        
021300 01  WS-DIAG-AREA                    PIC X(80) VALUE SPACES.              
021400 01  WS-DIAG-AREA-VIEW REDEFINES WS-DIAG-AREA.                            
021500     05  WS-TRACE-SEG OCCURS 10 TIMES                                     
021600                        PIC X(08).                                        
021700*----------------------------------------------------------------*        
021800 LINKAGE SECTION.                                                         
021900*================================================================*        
022000 PROCEDURE DIVISION.                                                      
022100*----------------------------------------------------------------*        
022200 0000-FTMAIN-MAIN.                                                        
022300     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.                          
022400     PERFORM 2000-BUILD-OUTPUT-HEADER THRU 2000-EXIT.                     
022500     PERFORM 3000-PROCESS-TRADE-FILES THRU 3000-EXIT.                     
022600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                             
022700     GOBACK.                                                              
022800*----------------------------------------------------------------*        
022900* 1000-INITIALIZE-RUN -- READS THE CONTROL CARD, LOADS THE                
023000* BUCKET DEFINITIONS, AND OPENS THE OUTPUT REPORT.    REQ-0118    REQ-0118
023100*----------------------------------------------------------------*        
023200 1000-INITIALIZE-RUN.                                                     
023300     OPEN INPUT FT-CONFIG-FILE.                                           
023400     IF NOT WS-CONFIG-OK                                                  
023500         DISPLAY 'FTMAIN: CANNOT OPEN RUN CONTROL CARD FILE'              
023600         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
023700     END-IF.                                                              
023800     READ FT-CONFIG-FILE                                                  
023900         AT END                                                           
024000             DISPLAY 'FTMAIN: RUN CONTROL CARD FILE IS EMPTY'             
024100             PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                      
024200     END-READ.                                                            
024300     MOVE CC-BASE-DIR TO WS-BASE-DIR.                                     
024400     MOVE CC-TICKER TO WS-TICKER.                                         
024500     MOVE CC-HEADER-SKIP-NUM TO WS-HEADER-SKIP-COUNT.                     
024600     CLOSE FT-CONFIG-FILE.                                                
024700     PERFORM 1100-LOAD-BUCKET-DEFINITIONS THRU 1100-EXIT.                 
024800*    THE OUTPUT PATH IS BUILT HERE, AFTER THE BUCKETS ARE LOADED          
024900*    BUT BEFORE THE REPORT FILE IS OPENED, THE SAME WAY 3220              
025000*    BELOW BUILDS EACH DAY FILE'S INPUT PATH.          REQ-0651   REQ-0651
025100     MOVE SPACES TO WS-OUTPUT-PATH.                                       
025200     STRING WS-BASE-DIR   DELIMITED BY SPACE                              
025300            WS-TICKER     DELIMITED BY SPACE                              
025400            '.CSV'        DELIMITED BY SIZE                               
025500         INTO WS-OUTPUT-PATH                                              
025600     END-STRING.                                                          
025700     OPEN OUTPUT FT-OUTPUT-REPORT.                                        
025800     IF NOT WS-OUTPUT-OK                                                  
025900         DISPLAY 'FTMAIN: CANNOT OPEN OUTPUT REPORT FILE'                 
026000         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
026100     END-IF.                                                              
026200 1000-EXIT.                                                               
026300     EXIT.                                                                
026400*----------------------------------------------------------------*        
026500* 1100-LOAD-BUCKET-DEFINITIONS -- LOADS THE PRICE-BUCKET TABLE            
026600* FROM THE BUCKET-DEFINITION FILE, ONE RECORD PER BUCKET, IN              
026700* THE ORDER THE RESEARCH DESK SUPPLIED THEM.          REQ-0240    REQ-0240
026800*----------------------------------------------------------------*        
026900 1100-LOAD-BUCKET-DEFINITIONS.                                            
027000     MOVE ZERO TO BKT-COUNT.                                              
027100     OPEN INPUT FT-BUCKET-DEF-FILE.                                       
027200     IF NOT WS-BUCKET-DEF-OK                                              
027300         DISPLAY 'FTMAIN: CANNOT OPEN BUCKET DEFINITION FILE'             
027400         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
027500     END-IF.                                                              
027600     PERFORM 1110-LOAD-ONE-BUCKET THRU 1110-EXIT                          
027700         UNTIL WS-BUCKET-DEF-EOF.                                         
027800     CLOSE FT-BUCKET-DEF-FILE.                                            
027900 1100-EXIT.                                                               
028000     EXIT.                                                                
028100*----------------------------------------------------------------*        
028200* 1110-LOAD-ONE-BUCKET -- BKT-COUNT DOUBLES AS THE SUBSCRIPT FOR          
028300* THE ROW BEING FILLED, SO IT MUST BE BUMPED BEFORE THE MOVES,            
028400* NOT AFTER.                                                              
028500*----------------------------------------------------------------*        
028600 1110-LOAD-ONE-BUCKET.                                                    
028700     READ FT-BUCKET-DEF-FILE                                              
028800         AT END                                                           
028900             SET WS-BUCKET-DEF-EOF TO TRUE                                
029000         NOT AT END                                                       
029100             ADD 1 TO BKT-COUNT                                           
029200             MOVE BDC-NAME TO BKT-NAME (BKT-COUNT)                        
029300             MOVE BDC-MIN TO BKT-MIN (BKT-COUNT)                          
029400             MOVE BDC-MAX TO BKT-MAX (BKT-COUNT)                          
029500             MOVE BDC-LOGIC TO BKT-LOGIC (BKT-COUNT)                      
029600     END-READ.                                                            
029700 1110-EXIT.                                                               
029800     EXIT.                                                                
029900*----------------------------------------------------------------*        
030000* 2000-BUILD-OUTPUT-HEADER -- WRITES THE COLUMN-HEADING LINE:             
030100* THE 16 FIXED COLUMNS FOLLOWED BY ONE DOLLAR-VOLUME COLUMN               
030200* PER CONFIGURED BUCKET.                              REQ-0240    REQ-0240
030300*----------------------------------------------------------------*        
030400 2000-BUILD-OUTPUT-HEADER.                                                
030500     MOVE SPACES TO RL-TEXT.                                              
030600     MOVE 1 TO WS-LINE-PTR.                                               
030700     STRING 'DATE' ',' 'AVG_PRICE' ',' 'VOLUME' ','                       
030800            'BUY_VOLUME' ',' 'SELL_VOLUME' ','                            
030900            'UNKNOWN_VOLUME' ','                                          
031000            'DOLLAR_VOLUME' ',' 'BUY_DOLLAR_VOLUME' ','                   
031100            'SELL_DOLLAR_VOLUME' ',' 'UNKNOWN_DOLLAR_VOLUME' ','          
031200            'BUY_VOLUME_PCT' ',' 'SELL_VOLUME_PCT' ','                    
031300            'UNKNOWN_VOLUME_PCT' ',' 'BUY_DOLLAR_VOLUME_PCT' ','          
031400            'SELL_DOLLAR_VOLUME_PCT' ','                                  
031500            'UNKNOWN_DOLLAR_VOLUME_PCT'                                   
031600         DELIMITED BY SIZE                                                
031700         INTO RL-TEXT                                                     
031800         WITH POINTER WS-LINE-PTR                                         
031900     END-STRING.                                                          
032000     PERFORM 2100-APPEND-ONE-BUCKET-HEADING THRU 2100-EXIT                
032100         VARYING BKT-INDEX FROM 1 BY 1                                    
032200         UNTIL BKT-INDEX > BKT-COUNT.                                     
032300     WRITE REPORT-LINE.                                                   
032400 2000-EXIT.                                                               
032500     EXIT.                                                                
032600*----------------------------------------------------------------*        
032700* 2100-APPEND-ONE-BUCKET-HEADING -- ONE COLUMN HEADING PER                
032800* BUCKET, IN THE SAME BKT-INDEX ORDER 4100 BELOW LAYS DOWN THE            
032900* MATCHING DOLLAR-VOLUME AMOUNTS -- THE TWO MUST STAY IN STEP.            
033000*----------------------------------------------------------------*        
033100 2100-APPEND-ONE-BUCKET-HEADING.                                          
033200     STRING ',' BKT-NAME (BKT-INDEX)                                      
033300         DELIMITED BY SIZE                                                
033400         INTO RL-TEXT                                                     
033500         WITH POINTER WS-LINE-PTR                                         
033600     END-STRING.                                                          
033700 2100-EXIT.                                                               
033800     EXIT.                                                                
033900*----------------------------------------------------------------*        
034000* 3000-PROCESS-TRADE-FILES -- SORTS THE DAY FILE LIST INTO                
034100* ASCENDING FILE-NAME ORDER AND DRIVES ONE CALL TO FTRDDAY                
034200* PER FILE, IN THAT ORDER.                            REQ-0266    REQ-0266
034300*----------------------------------------------------------------*        
034400 3000-PROCESS-TRADE-FILES.                                                
034500     SORT FT-SORT-WORK                                                    
034600         ON ASCENDING KEY SR-FILE-NAME                                    
034700         INPUT PROCEDURE IS 3100-LOAD-FILE-NAMES                          
034800         OUTPUT PROCEDURE IS 3200-PROCESS-SORTED-FILES.                   
034900 3000-EXIT.                                                               
035000     EXIT.                                                                
035100*----------------------------------------------------------------*        
035200* 3100-LOAD-FILE-NAMES -- THE SORT'S INPUT PROCEDURE.  THE DAY            
035300* FILE LIST COMES OFF THE CONTROL DECK IN WHATEVER ORDER THE              
035400* OPERATOR PUNCHED IT; EVERY NAME ON IT IS RELEASED TO FT-SORT-           
035500* WORK SO 3200 BELOW CAN WALK THE DAYS IN FILE-NAME ORDER.                
035600*----------------------------------------------------------------*        
035700 3100-LOAD-FILE-NAMES SECTION.                                            
035800 3100-START.                                                              
035900     OPEN INPUT FT-FILE-LIST.                                             
036000     IF NOT WS-FILE-LIST-OK                                               
036100         DISPLAY 'FTMAIN: CANNOT OPEN DAY FILE LIST'                      
036200         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
036300     END-IF.                                                              
036400     PERFORM 3110-RELEASE-ONE-FILE-NAME THRU 3110-EXIT                    
036500         UNTIL WS-FILE-LIST-EOF.                                          
036600     CLOSE FT-FILE-LIST.                                                  
036700 3100-DUMMY SECTION.                                                      
036800 3100-EXIT.                                                               
036900     EXIT.                                                                
037000*----------------------------------------------------------------*        
037100 3110-RELEASE-ONE-FILE-NAME.                                              
037200     READ FT-FILE-LIST                                                    
037300         AT END                                                           
037400             SET WS-FILE-LIST-EOF TO TRUE                                 
037500         NOT AT END                                                       
037600             MOVE FLC-FILE-NAME TO SR-FILE-NAME                           
037700             RELEASE SORT-FILE-NAME-RECORD                                
037800     END-READ.                                                            
037900 3110-EXIT.                                                               
038000     EXIT.                                                                
038100*----------------------------------------------------------------*        
038200* 3200-PROCESS-SORTED-FILES -- THE SORT'S OUTPUT PROCEDURE.  EACH         
038300* SORTED NAME IS RETURNED AND HANDED TO 3220 BELOW ONE DAY AT A           
038400* TIME, SO THE SORT'S OWN WORK AREA NEVER HOLDS MORE THAN ONE             
038500* FILE NAME IN CORE AT ONCE.                                              
038600*----------------------------------------------------------------*        
038700 3200-PROCESS-SORTED-FILES SECTION.                                       
038800 3200-START.                                                              
038900     MOVE 'N' TO WS-SORT-EOF-SW.                                          
039000     PERFORM 3210-RETURN-ONE-FILE-NAME THRU 3210-EXIT                     
039100         UNTIL WS-SORT-AT-END.                                            
039200 3200-DUMMY SECTION.                                                      
039300 3200-EXIT.                                                               
039400     EXIT.                                                                
039500*----------------------------------------------------------------*        
039600 3210-RETURN-ONE-FILE-NAME.                                               
039700     RETURN FT-SORT-WORK                                                  
039800         AT END                                                           
039900             SET WS-SORT-AT-END TO TRUE                                   
040000         NOT AT END                                                       
040100             MOVE SR-FILE-NAME TO WS-CURRENT-FILE-NAME                    
040200             PERFORM 3220-PROCESS-ONE-DAY-FILE THRU 3220-EXIT             
040300     END-RETURN.                                                          
040400 3210-EXIT.                                                               
040500     EXIT.                                                                
040600*----------------------------------------------------------------*        
040700* 3220-PROCESS-ONE-DAY-FILE -- A FAILED OPEN INSIDE FTRDDAY COMES         
040800* BACK AS A NON-ZERO RETURN-CODE, NOT A BLANK SUMMARY LINE.  THAT         
040900* IS TREATED AS FATAL HERE TOO, SO A MISSING OR UNREADABLE DAY            
041000* FILE STOPS THE RUN INSTEAD OF PRODUCING A GAP IN THE REPORT             
041100* THAT NOBODY NOTICES UNTIL RESEARCH ASKS WHERE A DAY WENT.               
041200*                                                      REQ-0648   REQ-0648
041300*----------------------------------------------------------------*        
041400 3220-PROCESS-ONE-DAY-FILE.                                               
041500*    WS-CURRENT-FILE-DATE IS LIFTED STRAIGHT OUT OF THE FILE              
041600*    NAME BY THE REDEFINES ABOVE, BEFORE THE PATH IS EVEN BUILT.          
041700     MOVE SPACES TO WS-CURRENT-FILE-PATH.                                 
041800     STRING WS-BASE-DIR DELIMITED BY SPACE                                
041900            WS-CURRENT-FILE-NAME DELIMITED BY SPACE                       
042000         INTO WS-CURRENT-FILE-PATH                                        
042100     END-STRING.                                                          
042200*    BUCKET-CONTROL IS PASSED BY REFERENCE, SO FTRDDAY FILLS IN           
042300*    THIS SAME COPY'S PER-DAY COUNT/VOLUME COLUMNS DIRECTLY --            
042400*    NO SEPARATE RETURN STEP IS NEEDED TO GET THEM BACK HERE.             
042500     CALL 'FTRDDAY' USING WS-CURRENT-FILE-PATH                            
042600                           WS-CURRENT-FILE-DATE                           
042700                           WS-HEADER-SKIP-COUNT                           
042800                           BUCKET-CONTROL                                 
042900                           DAY-SUMMARY-LINE.                              
043000     IF RETURN-CODE NOT = ZERO                                            
043100         DISPLAY 'FTMAIN: FTRDDAY FAILED ON FILE -- '                     
043200             WS-CURRENT-FILE-NAME                                         
043300         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
043400     END-IF.                                                              
043500     PERFORM 4000-FORMAT-AND-WRITE-SUMMARY-LINE THRU 4000-EXIT.           
043600 3220-EXIT.                                                               
043700     EXIT.                                                                
043800*----------------------------------------------------------------*        
043900* 4000-FORMAT-AND-WRITE-SUMMARY-LINE -- EDITS ONE DAY'S SUMMARY           
044000* RECORD AND ITS BUCKET DOLLAR-VOLUME COLUMNS INTO A REPORT               
044100* LINE AND WRITES IT.                                 REQ-0601    REQ-0601
044200*----------------------------------------------------------------*        
044300 4000-FORMAT-AND-WRITE-SUMMARY-LINE.                                      
044400     MOVE SPACES TO RL-TEXT.                                              
044500     MOVE 1 TO WS-LINE-PTR.                                               
044600*    WS-LINE-PTR TRACKS WHERE THE NEXT FIELD LANDS IN RL-TEXT AS          
044700*    THE REPORT LINE IS BUILT UP ONE STRING AT A TIME BELOW --            
044800*    EVERY BUCKET COLUMN IS A VARIABLE COUNT, SO THE LINE CANNOT          
044900*    BE LAID OUT WITH A SINGLE FIXED-POSITION MOVE.                       
045000     MOVE DS-DATE TO WS-EDIT-DATE.                                        
045100     MOVE DS-AVG-PRICE TO WS-EDIT-AVG-PRICE.                              
045200     MOVE DS-VOLUME TO WS-EDIT-VOLUME.                                    
045300     MOVE DS-BUY-VOL TO WS-EDIT-BUY-VOL.                                  
045400     MOVE DS-SELL-VOL TO WS-EDIT-SELL-VOL.                                
045500     MOVE DS-UNKNOWN-VOL TO WS-EDIT-UNKNOWN-VOL.                          
045600     MOVE DS-DOLLAR-VOL TO WS-EDIT-DOLLAR-VOL.                            
045700     MOVE DS-BUY-DOLLAR-VOL TO WS-EDIT-BUY-DOLLAR-VOL.                    
045800     MOVE DS-SELL-DOLLAR-VOL TO WS-EDIT-SELL-DOLLAR-VOL.                  
045900     MOVE DS-UNKNOWN-DOLLAR-VOL TO WS-EDIT-UNKNOWN-DOLLAR-VOL.            
046000     STRING WS-EDIT-DATE ',' WS-EDIT-AVG-PRICE ','                        
046100            WS-EDIT-VOLUME ',' WS-EDIT-BUY-VOL ','                        
046200            WS-EDIT-SELL-VOL ',' WS-EDIT-UNKNOWN-VOL ','                  
046300            WS-EDIT-DOLLAR-VOL ',' WS-EDIT-BUY-DOLLAR-VOL ','             
046400            WS-EDIT-SELL-DOLLAR-VOL ',' WS-EDIT-UNKNOWN-DOLLAR-VOL        
046500         DELIMITED BY SIZE                                                
046600         INTO RL-TEXT                                                     
046700         WITH POINTER WS-LINE-PTR                                         
046800     END-STRING.                                                          
046900     MOVE DS-BUY-VOL-PCT TO WS-EDIT-PCT.                                  
047000     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
047100         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
047200     END-STRING.                                                          
047300     MOVE DS-SELL-VOL-PCT TO WS-EDIT-PCT.                                 
047400     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
047500         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
047600     END-STRING.                                                          
047700     MOVE DS-UNKNOWN-VOL-PCT TO WS-EDIT-PCT.                              
047800     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
047900         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
048000     END-STRING.                                                          
048100     MOVE DS-BUY-DOLLAR-VOL-PCT TO WS-EDIT-PCT.                           
048200     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
048300         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
048400     END-STRING.                                                          
048500     MOVE DS-SELL-DOLLAR-VOL-PCT TO WS-EDIT-PCT.                          
048600     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
048700         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
048800     END-STRING.                                                          
048900     MOVE DS-UNKNOWN-DOLLAR-VOL-PCT TO WS-EDIT-PCT.                       
049000     STRING ',' WS-EDIT-PCT DELIMITED BY SIZE                             
049100         INTO RL-TEXT WITH POINTER WS-LINE-PTR                            
049200     END-STRING.                                                          
049300*    ONE BUCKET COLUMN PER CONFIGURED BUCKET IS APPENDED LAST,            
049400*    AFTER THE FIXED SET OF SUMMARY COLUMNS ABOVE, SO THE REPORT          
049500*    WIDENS OR NARROWS WITH WHATEVER THE CONTROL CARD CONFIGURED.         
049600     PERFORM 4100-APPEND-ONE-BUCKET-AMOUNT THRU 4100-EXIT                 
049700         VARYING BKT-INDEX FROM 1 BY 1                                    
049800         UNTIL BKT-INDEX > BKT-COUNT.                                     
049900     WRITE REPORT-LINE.                                                   
050000     IF NOT WS-OUTPUT-OK                                                  
050100         MOVE RL-TEXT (1:80) TO WS-DIAG-AREA                              
050200         DISPLAY 'FTMAIN: WRITE FAILED -- ' WS-TRACE-SEG (1)              
050300         PERFORM 9900-FATAL-ERROR THRU 9900-EXIT                          
050400     END-IF.                                                              
050500 4000-EXIT.                                                               
050600     EXIT.                                                                
050700*----------------------------------------------------------------*        
050800* 4100-APPEND-ONE-BUCKET-AMOUNT -- ONE BUCKET'S DOLLAR VOLUME,            
050900* COMMA-LED LIKE EVERY OTHER COLUMN ON THE LINE.  BKT-INDEX IS            
051000* SET BY THE VARYING CLAUSE IN 4000 ABOVE, NOT BY THIS PARAGRAPH.         
051100*----------------------------------------------------------------*        
051200 4100-APPEND-ONE-BUCKET-AMOUNT.                                           
051300     MOVE BKT-DOLLAR-VOL (BKT-INDEX) TO WS-EDIT-BUCKET-DOLLAR-VOL.        
051400     STRING ',' WS-EDIT-BUCKET-DOLLAR-VOL                                 
051500         DELIMITED BY SIZE                                                
051600         INTO RL-TEXT                                                     
051700         WITH POINTER WS-LINE-PTR                                         
051800     END-STRING.                                                          
051900 4100-EXIT.                                                               
052000     EXIT.                                                                
052100*----------------------------------------------------------------*        
052200* 9000-CLOSE-FILES -- END OF RUN.  THE DAY FILE LIST AND SORT             
052300* WORK FILE ARE ALREADY CLOSED BY 3100/3200 ABOVE; ONLY THE               
052400* OUTPUT REPORT IS STILL OPEN AT THIS POINT.                              
052500*----------------------------------------------------------------*        
052600 9000-CLOSE-FILES.                                                        
052700     CLOSE FT-OUTPUT-REPORT.                                              
052800 9000-EXIT.                                                               
052900     EXIT.                                                                
053000*----------------------------------------------------------------*        
053100* 9900-FATAL-ERROR -- ABORTS THE RUN WITH A NON-ZERO RETURN               
053200* CODE ON ANY UNRECOVERABLE FILE ERROR.               REQ-0512    REQ-0512
053300*----------------------------------------------------------------*        
053400 9900-FATAL-ERROR.                                                        
053500     MOVE 90 TO RETURN-CODE.                                              
053600     GOBACK.                                                              
053700 9900-EXIT.                                                               
053800     EXIT.                                                                
