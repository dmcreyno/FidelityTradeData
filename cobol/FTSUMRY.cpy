000100*==============================================================*          
000200* FTSUMRY.cpy                                                             
000300* DAY SUMMARY LINE -- THE 16 FIXED ACCUMULATOR/PERCENTAGE                 
000400* FIELDS FTRDDAY COMPUTES FOR ONE TRADING DAY AND RETURNS TO              
000500* FTMAIN.  FTMAIN APPENDS ONE BUCKET DOLLAR-VOLUME COLUMN PER             
000600* CONFIGURED BUCKET WHEN IT EDITS THIS RECORD INTO THE OUTPUT             
000700* REPORT LINE.                                                            
000800*==============================================================*          
000900* MAINTENANCE LOG                                                         
001000* DATE       PRGMR  TICKET      DESCRIPTION                               
001100* ---------  -----  ----------  ----------------------------              
001200* 03/14/94   RTC    REQ-0118    ORIGINAL SUMMARY RECORD.          REQ-0118
001300* 09/02/96   LWK    REQ-0240    ADDED THE SIX PCT-OF-TOTAL        REQ-0240
001400*                               FIELDS REQUESTED BY RESEARCH.             
001500* 02/09/11   SGP    REQ-0512    CONFIRMED EVERY PCT FIELD IS      REQ-0512
001600*                               LEFT AT ZERO, NOT GARBAGE, ON AN          
001700*                               EMPTY DAY -- SEE FTRDDAY'S 7000.          
001800*==============================================================*          
001900 01  DAY-SUMMARY-LINE.                                                    
002000*    DS-DATE IS THE DAY FILE'S OWN NAME, TEXT ONLY -- NEVER               
002100*    EDITED OR USED IN DATE ARITHMETIC ANYWHERE IN THIS SYSTEM.           
002200     05  DS-DATE                      PIC X(08).                          
002300     05  DS-AVG-PRICE                 PIC S9(06)V9(05).                   
002400     05  DS-VOLUME                    PIC S9(11).                         
002500     05  DS-BUY-VOL                   PIC S9(11).                         
002600     05  DS-SELL-VOL                  PIC S9(11).                         
002700     05  DS-UNKNOWN-VOL                PIC S9(11).                        
002800     05  DS-DOLLAR-VOL                 PIC S9(13)V9(04).                  
002900     05  DS-BUY-DOLLAR-VOL             PIC S9(13)V9(04).                  
003000     05  DS-SELL-DOLLAR-VOL            PIC S9(13)V9(04).                  
003100     05  DS-UNKNOWN-DOLLAR-VOL         PIC S9(13)V9(04).                  
003200     05  DS-BUY-VOL-PCT                PIC S9(01)V9(05).                  
003300     05  DS-SELL-VOL-PCT               PIC S9(01)V9(05).                  
003400     05  DS-UNKNOWN-VOL-PCT            PIC S9(01)V9(05).                  
003500     05  DS-BUY-DOLLAR-VOL-PCT         PIC S9(01)V9(05).                  
003600     05  DS-SELL-DOLLAR-VOL-PCT        PIC S9(01)V9(05).                  
003700     05  DS-UNKNOWN-DOLLAR-VOL-PCT     PIC S9(01)V9(05).                  
003800     05  FILLER                        PIC X(10).                         
