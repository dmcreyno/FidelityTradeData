000100*==============================================================*          
000200* FTBUCKT.cpy                                                             
000300* PRICE BUCKET TABLE -- CONFIGURED PRICE-RANGE BUCKETS FOR                
000400* INTRADAY PRICE-DISTRIBUTION ANALYSIS.  NAME/MIN/MAX/LOGIC               
000500* ARE LOADED ONCE PER RUN BY FTMAIN FROM THE BUCKET DEFINITION            
000600* FILE.  TRADE-COUNT/SHARE-VOL/DOLLAR-VOL ARE PER-DAY                     
000700* ACCUMULATORS, RESET TO ZERO BY FTRDDAY AT THE START OF EACH             
000800* DAY AND READ BACK BY FTMAIN AFTER THE DAY'S CALL RETURNS.               
000900*==============================================================*          
001000* MAINTENANCE LOG                                                         
001100* DATE       PRGMR  TICKET      DESCRIPTION                               
001200* ---------  -----  ----------  ----------------------------              
001300* 03/14/94   RTC    REQ-0118    ORIGINAL BUCKET TABLE, 10         REQ-0118
001400*                               BUCKET MAXIMUM.                           
001500* 09/02/96   LWK    REQ-0240    RAISED MAXIMUM TO 40 BUCKETS      REQ-0240
001600*                               FOR PENNY-STOCK ANALYSIS WORK.            
001700* 01/11/99   RTC    Y2K-0009    REVIEWED FOR YEAR 2000 -- NO      Y2K-0009
001800*                               DATE FIELDS IN THIS COPYBOOK,             
001900*                               NO CHANGE REQUIRED.                       
002000* 06/23/03   DMH    REQ-0388    CONFIRMED BKT-LOGIC AT NINE       REQ-0388
002100*                               BYTES HOLDS BOTH "INCLUSIVE"              
002200*                               AND "EXCLUSIVE" WITH NO PADDING           
002300*                               TRIMMED OFF EITHER ONE.                   
002400*==============================================================*          
002500 01  BUCKET-CONTROL.                                                      
002600     05  BKT-COUNT                PIC S9(03) COMP VALUE ZERO.             
002700     05  BUCKET-TABLE OCCURS 1 TO 40 TIMES                                
002800                       DEPENDING ON BKT-COUNT                             
002900                       INDEXED BY BKT-INDEX.                              
003000         10  BKT-NAME                PIC X(10).                           
003100         10  BKT-MIN                 PIC S9(04)V9(05).                    
003200         10  BKT-MAX                 PIC S9(04)V9(05).                    
003300*        BKT-LOGIC HOLDS THE WORD "INCLUSIVE" OR "EXCLUSIVE"              
003400*        STRAIGHT OFF THE BUCKET-DEFINITION CARD -- SEE 6600              
003500*        IN FTRDDAY FOR HOW THE TWO CONDITION-NAMES ARE USED.             
003600         10  BKT-LOGIC               PIC X(09).                           
003700             88  BKT-INCLUSIVE          VALUE 'INCLUSIVE'.                
003800             88  BKT-EXCLUSIVE          VALUE 'EXCLUSIVE'.                
003900         10  BKT-TRADE-COUNT         PIC S9(09) COMP.                     
004000         10  BKT-SHARE-VOL           PIC S9(11) COMP.                     
004100         10  BKT-DOLLAR-VOL          PIC S9(13)V9(04).                    
004200         10  FILLER                  PIC X(06).                           
