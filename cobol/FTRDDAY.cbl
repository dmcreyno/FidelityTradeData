000100*================================================================*        
000200* PROGRAM NAME:    FTRDDAY                                                
000300* ORIGINAL AUTHOR: ROBERT T. CALLAHAN                                     
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE       PRGMR  TICKET      DESCRIPTION                               
000700* ---------  -----  ----------  ----------------------------------        
000800* 03/14/94   RTC    REQ-0118    ORIGINAL VERSION.  READS ONE DAY'SREQ-0118
000900*                               TRADE DETAIL FILE THROUGH FTRDRD,         
001000*                               BUILDS THE DAY'S TRADE LIST, TESTS        
001100*                               EACH TRADE AGAINST THE CONFIGURED         
001200*                               PRICE BUCKETS, AND COMPUTES THE           
001300*                               DAY'S SUMMARY LINE FOR FTMAIN.            
001400* 09/02/96   LWK    REQ-0240    ADDED THE SIX PCT-OF-TOTAL FIELDS REQ-0240
001500*                               AND THE BID/ASK SENTIMENT TEST            
001600*                               REQUESTED BY RESEARCH.                    
001700* 07/19/97   LWK    REQ-0266    TRADE LIST RAISED TO 9999 ENTRIES REQ-0266
001800*                               (SEE FTTLIST) FOR HEAVY-VOLUME            
001900*                               TICKERS.                                  
002000* 01/11/99   RTC    Y2K-0009    REVIEWED FOR YEAR 2000.  DATE IS  Y2K-0009
002100*                               CARRIED AS TEXT, NEVER USED IN            
002200*                               ARITHMETIC.  NO CHANGE REQUIRED.          
002300* 06/23/03   DMH    REQ-0388    BAD-LINE TRACE ADDED TO AID       REQ-0388
002400*                               DIAGNOSIS OF VENDOR FORMAT DRIFT.         
002500* 02/09/11   SGP    REQ-0512    A FILE THAT FAILS TO OPEN NOW SETSREQ-0512
002600*                               A NON-ZERO RETURN-CODE AND RETURNS        
002700*                               TO FTMAIN IMMEDIATELY RATHER THAN         
002800*                               FALLING THROUGH WITH A BLANK DAY.         
002900* 04/02/15   TKB    REQ-0601    END-OF-DATA SENTINEL TEST REWORKEDREQ-0601
003000*                               TO BLANK BOTH QUOTES AND COMMAS           
003100*                               BEFORE THE ALL-SPACES COMPARE, SO         
003200*                               A SHORTER TRAILER LINE IS CAUGHT.         
003300* 11/14/18   PJM    REQ-0647    THE CSV COLUMN-HEADING LINE WAS   REQ-0647
003400*                               FALLING THROUGH TO THE PARSE STEP         
003500*                               AND BEING LOGGED AS A BAD LINE ON         
003600*                               EVERY FILE.  IT IS NOW READ AND           
003700*                               DISCARDED RIGHT AFTER OPEN, BEFORE        
003800*                               THE MAIN READ LOOP EVER STARTS.           
003900* 01/21/20   PJM    REQ-0702    ADDED A WARNING DISPLAY WHEN THE  REQ-0702
004000*                               DAY FILE'S OWN NAME DOES NOT CARRY        
004100*                               A NUMERIC YYYYMMDD DATE STAMP --          
004200*                               PREVIOUSLY A BAD NAME ONLY SHOWED         
004300*                               UP LATER AS A BLANK DATE COLUMN.          
004400*================================================================*        
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.  FTRDDAY.                                                    
004700 AUTHOR. ROBERT T. CALLAHAN.                                              
004800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004900 DATE-WRITTEN. 03/14/94.                                                  
005000 DATE-COMPILED.                                                           
005100 SECURITY. NON-CONFIDENTIAL.                                              
005200*================================================================*        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-3081.                                               
005600 OBJECT-COMPUTER. IBM-3081.                                               
005700*----------------------------------------------------------------*        
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000*----------------------------------------------------------------*        
006100* THE TRADE BEING PARSED AND THE DAY'S GROWING TRADE LIST.                
006200*----------------------------------------------------------------*        
006300 COPY FTTRADE.                                                            
006400 COPY FTTLIST.                                                            
006500*----------------------------------------------------------------*        
006600* THE FTRDRD CALL INTERFACE.                                              
006700*----------------------------------------------------------------*        
006800 01  WS-READER-ACTION                PIC X(04).                           
006900     88  WS-SET-ACTION-OPEN          VALUE 'OPEN'.                        
007000     88  WS-SET-ACTION-READ          VALUE 'READ'.                        
007100     88  WS-SET-ACTION-CLOS          VALUE 'CLOS'.                        
007200 01  WS-READER-STATUS                PIC X(02).                           
007300     88  WS-READER-OK                VALUE '00'.                          
007400     88  WS-READER-EOF               VALUE '10'.                          
007500     88  WS-READER-ERROR             VALUE '90'.                          
007600 01  WS-LINE-BUFFER.                                                      
007700     05  WS-DETAIL-LINE-TEXT         PIC X(194).                          
007800     05  FILLER                      PIC X(006).                          
007900 01  WS-END-OF-DAY-SW                PIC X(01) VALUE 'N'.                 
008000     88  WS-END-OF-DAY               VALUE 'Y'.                           
008100*----------------------------------------------------------------*        
008200* THE END-OF-DATA SENTINEL TEST -- A COPY OF THE DETAIL LINE WITH         
008300* QUOTES AND COMMAS BLANKED OUT.  AN ALL-SPACES RESULT MEANS THE          
008400* LINE CARRIED NO DATA AT ALL AND MARKS END-OF-DATA.      REQ-0601REQ-0601
008500*----------------------------------------------------------------*        
008600 01  WS-SENTINEL-CHECK-AREA           PIC X(194).                         
008700*----------------------------------------------------------------*        
008800* RAW TOKENS OF ONE DETAIL LINE, AS SPLIT BY THE OUTER UNSTRING.          
008900* WS-TIME-RAW IS RE-CAST TO PULL THE EIGHT EXECUTION-TIME BYTES           
009000* CLEAR OF THEIR LEADING QUOTE WITHOUT A SECOND UNSTRING PASS.            
009100*----------------------------------------------------------------*        
009200 01  WS-TIME-RAW                     PIC X(20).                           
009300 01  WS-TIME-RAW-VIEW REDEFINES WS-TIME-RAW.                              
009400     05  FILLER                      PIC X(01).                           
009500     05  WS-TIME-RAW-BODY            PIC X(08).                           
009600     05  FILLER                      PIC X(11).                           
009700 01  WS-PRICE-RAW                    PIC X(20).                           
009800 01  WS-SIZE-RAW                     PIC X(20).                           
009900 01  WS-BID-RAW                      PIC X(20).                           
010000 01  WS-ASK-RAW                      PIC X(20).                           
010100 01  WS-TOKEN-COUNT                  PIC S9(02) COMP.                     
010200*----------------------------------------------------------------*        
010300* SHARED SCRATCH FOR THE DECIMAL-TEXT-TO-PACKED-PICTURE CONVERSION        
010400* USED FOR PRICE, SIZE, BID AND ASK.  ONE TOKEN AT A TIME.                
010500*----------------------------------------------------------------*        
010600 01  WS-RAW-TOKEN                    PIC X(20).                           
010700 01  WS-CLEAN-TEXT                   PIC X(20).                           
010800 01  WS-INT-TEXT                     PIC X(20).                           
010900 01  WS-INT-LEN                      PIC S9(02) COMP.                     
011000 01  WS-FRAC-TEXT                    PIC X(20).                           
011100 01  WS-FRAC-LEN                     PIC S9(02) COMP.                     
011200 01  WS-DECIMAL-DOT-COUNT             PIC S9(02) COMP.                    
011300 01  WS-INT-PART                     PIC S9(09).                          
011400 01  WS-FRAC-PART                    PIC S9(04).                          
011500 01  WS-FRAC-DIVISOR                 PIC S9(05) COMP.                     
011600 01  WS-SCALED-VALUE                 PIC S9(09)V9(04).                    
011700 01  WS-CONVERT-OK-SW                PIC X(01).                           
011800     88  WS-CONVERT-OK               VALUE 'Y'.                           
011900     88  WS-CONVERT-BAD              VALUE 'N'.                           
012000 01  WS-PARSE-OK-SW                  PIC X(01).                           
012100     88  WS-PARSE-OK                 VALUE 'Y'.                           
012200     88  WS-PARSE-BAD                 VALUE 'N'.                          
012300 77  WS-BAD-LINE-COUNT                PIC S9(05) COMP VALUE ZERO.         
012400*----------------------------------------------------------------*        
012500* THE DAY'S FILE DATE, RE-CAST INTO ITS CALENDAR PARTS SOLELY SO          
012600* A GROSSLY MALFORMED FILE NAME CAN BE FLAGGED BEFORE PROCESSING.         
012700*----------------------------------------------------------------*        
012800 01  WS-DAY-DATE-FIELD                PIC X(08).                          
012900 01  WS-DAY-DATE-BREAKOUT REDEFINES WS-DAY-DATE-FIELD.                    
013000     05  WS-DAY-YEAR                 PIC X(04).                           
013100     05  WS-DAY-MONTH                PIC X(02).                           
013200     05  WS-DAY-DAY                  PIC X(02).                           
013300*----------------------------------------------------------------*        
013400* BAD-LINE TRACE -- SEGMENTS A REJECTED LINE INTO EIGHT-BYTE              
013500* CHUNKS FOR 4900'S DIAGNOSTIC DISPLAY.                                   
013600*----------------------------------------------------------------*        
013700 01  WS-BAD-LINE-TRACE-AREA           PIC X(80).                          
013800 01  WS-BAD-LINE-TRACE-SEGS REDEFINES WS-BAD-LINE-TRACE-AREA.             
013900     05  WS-TRACE-SEG OCCURS 10 TIMES                                     
014000                       PIC X(08).                                         
014100*----------------------------------------------------------------*        
014200* PER-TRADE SENTIMENT AND DOLLAR VOLUME, RECOMPUTED ON DEMAND --          
014300* NEVER CARRIED IN THE TRADE LIST ITSELF.                                 
014400*----------------------------------------------------------------*        
014500 01  WS-SENTIMENT-CODE                PIC X(01).                          
014600     88  WS-SENTIMENT-BUY            VALUE 'B'.                           
014700     88  WS-SENTIMENT-SELL           VALUE 'S'.                           
014800     88  WS-SENTIMENT-UNKNOWN        VALUE 'U'.                           
014900 01  WS-TRADE-DOLLAR-VOL              PIC S9(13)V9(08).                   
015000*----------------------------------------------------------------*        
015100 LINKAGE SECTION.                                                         
015200 01  DAY-FILE-PATH                 PIC X(80).                             
015300 01  DAY-DATE                      PIC X(08).                             
015400 01  HEADER-SKIP-COUNT             PIC S9(03) COMP.                       
015500 COPY FTBUCKT.                                                            
015600 COPY FTSUMRY.                                                            
015700*================================================================*        
015800 PROCEDURE DIVISION USING DAY-FILE-PATH                                   
015900                           DAY-DATE                                       
016000                           HEADER-SKIP-COUNT                              
016100                           BUCKET-CONTROL                                 
016200                           DAY-SUMMARY-LINE.                              
016300*----------------------------------------------------------------*        
016400 0000-TRADEDAY-MAIN.                                                      
016500*    BUCKET TESTING IS DRIVEN FROM INSIDE THE READ LOOP (SEE 3100)        
016600*    SO EVERY TRADE IS TESTED AS IT IS PARSED -- ONLY THE OVERALL         
016700*    VOLUME/DOLLAR TOTALS AND THE AVERAGE/PERCENTAGE MATH WAIT            
016800*    FOR A SEPARATE PASS ONCE THE FULL LIST IS BUILT.                     
016900     PERFORM 1000-INITIALIZE-DAY THRU 1000-EXIT.                          
017000     PERFORM 2000-RESET-BUCKET-ACCUMULATORS THRU 2000-EXIT.               
017100     PERFORM 3000-READ-AND-BUILD-TRADE-LIST THRU 3000-EXIT.               
017200     PERFORM 6000-COMPUTE-DAY-AGGREGATES THRU 6000-EXIT.                  
017300     PERFORM 7000-COMPUTE-AVERAGE-AND-PERCENTAGES THRU 7000-EXIT.         
017400     GOBACK.                                                              
017500*----------------------------------------------------------------*        
017600* 1000-INITIALIZE-DAY -- CLEARS THE DAY'S TRADE LIST, STAMPS THE          
017700* SUMMARY LINE'S DATE COLUMN, AND OPENS THE DAY'S DETAIL FILE.            
017800*----------------------------------------------------------------*        
017900 1000-INITIALIZE-DAY.                                                     
018000     MOVE DAY-DATE TO WS-DAY-DATE-FIELD.                                  
018100     MOVE WS-DAY-DATE-FIELD TO DS-DATE.                                   
018200     MOVE ZERO TO TL-TABLE-SIZE.                                          
018300     MOVE ZERO TO WS-BAD-LINE-COUNT.                                      
018400*    THE WARNING BELOW IS COSMETIC -- A NON-NUMERIC DATE NEVER            
018500*    STOPS THE RUN, SINCE DS-DATE IS TEXT-ONLY AND IS NEVER USED          
018600*    IN DATE ARITHMETIC ANYWHERE IN THIS PROGRAM.      REQ-0702   REQ-0702
018700     IF WS-DAY-YEAR NOT NUMERIC                                           
018800        OR WS-DAY-MONTH NOT NUMERIC                                       
018900        OR WS-DAY-DAY NOT NUMERIC                                         
019000         DISPLAY 'FTRDDAY - WARNING - FILE DATE NOT NUMERIC - '           
019100             WS-DAY-DATE-FIELD                                            
019200     END-IF.                                                              
019300     SET WS-SET-ACTION-OPEN TO TRUE.                                      
019400     CALL 'FTRDRD' USING WS-READER-ACTION                                 
019500                          DAY-FILE-PATH                                   
019600                          HEADER-SKIP-COUNT                               
019700                          WS-LINE-BUFFER                                  
019800                          WS-READER-STATUS.                               
019900*    AN OPEN FAILURE HERE IS FATAL -- THERE IS NO POINT GOING ON          
020000*    TO BUILD A TRADE LIST FROM A FILE THAT NEVER OPENED.                 
020100     IF NOT WS-READER-OK                                                  
020200         DISPLAY 'FTRDDAY - FATAL - UNABLE TO OPEN TRADE FILE - '         
020300             DAY-FILE-PATH                                                
020400         MOVE 90 TO RETURN-CODE                                           
020500         GOBACK                                                           
020600     END-IF.                                                              
020700     PERFORM 1100-DISCARD-COLUMN-HEADING-LINE THRU 1100-EXIT.             
020800 1000-EXIT.                                                               
020900     EXIT.                                                                
021000*----------------------------------------------------------------*        
021100* 1100-DISCARD-COLUMN-HEADING-LINE -- THE VENDOR-METADATA BLOCK           
021200* FTRDRD SKIPPED ON OPEN IS FOLLOWED BY ONE CSV COLUMN-HEADING            
021300* LINE ("TIME","LAST PRICE",...) BEFORE THE FIRST DETAIL LINE.            
021400* THAT LINE IS READ AND THROWN AWAY HERE SO IT NEVER REACHES THE          
021500* PARSE PARAGRAPHS AS A BOGUS "BAD LINE."            REQ-0647     REQ-0647
021600*----------------------------------------------------------------*        
021700 1100-DISCARD-COLUMN-HEADING-LINE.                                        
021800     SET WS-SET-ACTION-READ TO TRUE.                                      
021900     CALL 'FTRDRD' USING WS-READER-ACTION                                 
022000                          DAY-FILE-PATH                                   
022100                          HEADER-SKIP-COUNT                               
022200                          WS-LINE-BUFFER                                  
022300                          WS-READER-STATUS.                               
022400 1100-EXIT.                                                               
022500     EXIT.                                                                
022600*----------------------------------------------------------------*        
022700* 2000-RESET-BUCKET-ACCUMULATORS -- THE RESEARCH DESK WANTS EACH          
022800* BUCKET'S COUNT/VOLUME STARTING FROM ZERO EVERY TRADING DAY, SO          
022900* NO PRIOR DAY'S ACTIVITY LEAKS INTO THE CURRENT ROW.  CONFIGURED         
023000* NAME/MIN/MAX/LOGIC IS UNTOUCHED.                                        
023100*----------------------------------------------------------------*        
023200 2000-RESET-BUCKET-ACCUMULATORS.                                          
023300     PERFORM 2100-ZERO-ONE-BUCKET THRU 2100-EXIT                          
023400         VARYING BKT-INDEX FROM 1 BY 1                                    
023500         UNTIL BKT-INDEX > BKT-COUNT.                                     
023600 2000-EXIT.                                                               
023700     EXIT.                                                                
023800*----------------------------------------------------------------*        
023900* 2100-ZERO-ONE-BUCKET -- BKT-INDEX IS SET BY THE VARYING CLAUSE          
024000* IN 2000 ABOVE; THIS PARAGRAPH ONLY ZEROES THAT ONE ROW.                 
024100*----------------------------------------------------------------*        
024200 2100-ZERO-ONE-BUCKET.                                                    
024300     MOVE ZERO TO BKT-TRADE-COUNT (BKT-INDEX).                            
024400     MOVE ZERO TO BKT-SHARE-VOL (BKT-INDEX).                              
024500     MOVE ZERO TO BKT-DOLLAR-VOL (BKT-INDEX).                             
024600 2100-EXIT.                                                               
024700     EXIT.                                                                
024800*----------------------------------------------------------------*        
024900* 3000-READ-AND-BUILD-TRADE-LIST -- DRIVES FTRDRD UNTIL EOF OR            
025000* THE END-OF-DATA SENTINEL, PARSING AND FILING EACH DETAIL LINE.          
025100*----------------------------------------------------------------*        
025200 3000-READ-AND-BUILD-TRADE-LIST.                                          
025300     MOVE 'N' TO WS-END-OF-DAY-SW.                                        
025400     PERFORM 3100-READ-ONE-DETAIL-LINE THRU 3100-EXIT                     
025500         UNTIL WS-END-OF-DAY.                                             
025600     SET WS-SET-ACTION-CLOS TO TRUE.                                      
025700     CALL 'FTRDRD' USING WS-READER-ACTION                                 
025800                          DAY-FILE-PATH                                   
025900                          HEADER-SKIP-COUNT                               
026000                          WS-LINE-BUFFER                                  
026100                          WS-READER-STATUS.                               
026200 3000-EXIT.                                                               
026300     EXIT.                                                                
026400*----------------------------------------------------------------*        
026500* 3100-READ-ONE-DETAIL-LINE -- FTRDRD HANDS BACK EITHER A REAL            
026600* DETAIL LINE OR EOF.  BEFORE TRUSTING A REAL LINE, THE QUOTES            
026700* AND COMMAS ARE STRIPPED INTO A SCRATCH AREA AND TESTED AGAINST          
026800* BLANK -- THE VENDOR FEED ENDS EACH DAY'S EXPORT WITH A TRAILER          
026900* LINE OF BARE PUNCTUATION RATHER THAN A TRUE EOF MARKER, AND             
027000* THAT TRAILER IS THE END-OF-DAY SENTINEL THIS TEST CATCHES.              
027100*----------------------------------------------------------------*        
027200 3100-READ-ONE-DETAIL-LINE.                                               
027300     SET WS-SET-ACTION-READ TO TRUE.                                      
027400     CALL 'FTRDRD' USING WS-READER-ACTION                                 
027500                          DAY-FILE-PATH                                   
027600                          HEADER-SKIP-COUNT                               
027700                          WS-LINE-BUFFER                                  
027800                          WS-READER-STATUS.                               
027900     IF WS-READER-EOF                                                     
028000         SET WS-END-OF-DAY TO TRUE                                        
028100     ELSE                                                                 
028200*        STRIP PUNCTUATION AND COMPARE TO SPACES -- A BLANK               
028300*        RESULT MEANS THIS WAS THE TRAILER LINE, NOT A TRADE.             
028400         MOVE WS-DETAIL-LINE-TEXT TO WS-SENTINEL-CHECK-AREA               
028500         INSPECT WS-SENTINEL-CHECK-AREA REPLACING                         
028600             ALL '"' BY SPACE                                             
028700             ALL ',' BY SPACE                                             
028800         IF WS-SENTINEL-CHECK-AREA = SPACES                               
028900             SET WS-END-OF-DAY TO TRUE                                    
029000         ELSE                                                             
029100*            A GOOD PARSE FILES THE TRADE AND TESTS IT AGAINST            
029200*            EVERY CONFIGURED BUCKET; A BAD ONE ONLY GETS LOGGED.         
029300             PERFORM 4000-PARSE-DETAIL-LINE THRU 4000-EXIT                
029400             IF WS-PARSE-OK                                               
029500                 PERFORM 4500-APPEND-TRADE-TO-LIST THRU 4500-EXIT         
029600                 PERFORM 6500-TEST-TRADE-AGAINST-BUCKETS                  
029700                     THRU 6500-EXIT                                       
029800             ELSE                                                         
029900                 PERFORM 4900-LOG-AND-SKIP-BAD-LINE THRU 4900-EXIT        
030000             END-IF                                                       
030100         END-IF                                                           
030200     END-IF.                                                              
030300 3100-EXIT.                                                               
030400     EXIT.                                                                
030500*----------------------------------------------------------------*        
030600* 4000-PARSE-DETAIL-LINE -- SPLITS ONE DETAIL LINE INTO ITS FIVE          
030700* TOKENS AND CONVERTS EACH INTO THE TRADE-DETAIL-ENTRY FIELDS.            
030800*----------------------------------------------------------------*        
030900 4000-PARSE-DETAIL-LINE.                                                  
031000     MOVE 'Y' TO WS-PARSE-OK-SW.                                          
031100     MOVE ZERO TO WS-TOKEN-COUNT.                                         
031200*    THE FIVE QUOTED CSV FIELDS ARE SPLIT ON THE "," THAT JOINS           
031300*    EACH PAIR OF QUOTES -- THE LEADING AND TRAILING QUOTE OF THE         
031400*    WHOLE LINE ARE LEFT ON THE FIRST AND LAST TOKENS, CLEANED UP         
031500*    BELOW BY WS-TIME-RAW-BODY AND 4100-STRIP-ASK-QUOTE.                  
031600     UNSTRING WS-DETAIL-LINE-TEXT DELIMITED BY '","'                      
031700         INTO WS-TIME-RAW                                                 
031800              WS-PRICE-RAW                                                
031900              WS-SIZE-RAW                                                 
032000              WS-BID-RAW                                                  
032100              WS-ASK-RAW                                                  
032200         TALLYING IN WS-TOKEN-COUNT.                                      
032300     IF WS-TOKEN-COUNT < 5                                                
032400         MOVE 'N' TO WS-PARSE-OK-SW                                       
032500     ELSE                                                                 
032600*        EACH OF THE FOUR PRICE/SIZE TOKENS IS RUN THROUGH 4200           
032700*        IN TURN, NESTED SO A BAD CONVERSION ANYWHERE IN THE LINE         
032800*        ABANDONS THE REST OF THE LINE INSTEAD OF FILING A TRADE          
032900*        WITH ONLY SOME FIELDS CONVERTED.                                 
033000         MOVE WS-TIME-RAW-BODY TO TD-TIME                                 
033100         MOVE WS-PRICE-RAW TO WS-RAW-TOKEN                                
033200         PERFORM 4200-CONVERT-DECIMAL-TOKEN THRU 4200-EXIT                
033300         IF WS-CONVERT-BAD                                                
033400             MOVE 'N' TO WS-PARSE-OK-SW                                   
033500         ELSE                                                             
033600             MOVE WS-SCALED-VALUE TO TD-LAST-PRICE                        
033700             MOVE WS-SIZE-RAW TO WS-RAW-TOKEN                             
033800             PERFORM 4200-CONVERT-DECIMAL-TOKEN THRU 4200-EXIT            
033900             IF WS-CONVERT-BAD                                            
034000                 MOVE 'N' TO WS-PARSE-OK-SW                               
034100             ELSE                                                         
034200                 MOVE WS-SCALED-VALUE TO TD-LAST-SIZE                     
034300                 MOVE WS-BID-RAW TO WS-RAW-TOKEN                          
034400                 PERFORM 4200-CONVERT-DECIMAL-TOKEN THRU 4200-EXIT        
034500                 IF WS-CONVERT-BAD                                        
034600                     MOVE 'N' TO WS-PARSE-OK-SW                           
034700                 ELSE                                                     
034800                     MOVE WS-SCALED-VALUE TO TD-BID-PRICE                 
034900*                    ASK IS STRIPPED OF ITS CLOSING QUOTE BEFORE          
035000*                    CONVERSION -- SEE 4100 -- THE OTHER THREE            
035100*                    TOKENS NEVER CARRY A QUOTE OF THEIR OWN.             
035200                     PERFORM 4100-STRIP-ASK-QUOTE THRU 4100-EXIT          
035300                     PERFORM 4200-CONVERT-DECIMAL-TOKEN                   
035400                         THRU 4200-EXIT                                   
035500                     IF WS-CONVERT-BAD                                    
035600                         MOVE 'N' TO WS-PARSE-OK-SW                       
035700                     ELSE                                                 
035800                         MOVE WS-SCALED-VALUE TO TD-ASK-PRICE             
035900                     END-IF                                               
036000                 END-IF                                                   
036100             END-IF                                                       
036200         END-IF                                                           
036300     END-IF.                                                              
036400 4000-EXIT.                                                               
036500     EXIT.                                                                
036600*----------------------------------------------------------------*        
036700* 4100-STRIP-ASK-QUOTE -- ASK IS THE LAST OF THE FIVE TOKENS, SO          
036800* IT STILL CARRIES ITS CLOSING QUOTE AND THE LINE'S PADDING.              
036900*----------------------------------------------------------------*        
037000 4100-STRIP-ASK-QUOTE.                                                    
037100     UNSTRING WS-ASK-RAW DELIMITED BY '"'                                 
037200         INTO WS-RAW-TOKEN.                                               
037300 4100-EXIT.                                                               
037400     EXIT.                                                                
037500*----------------------------------------------------------------*        
037600* 4200-CONVERT-DECIMAL-TOKEN -- CONVERTS THE QUOTED DECIMAL TEXT          
037700* IN WS-RAW-TOKEN INTO WS-SCALED-VALUE.  SPACE IS TREATED AS AN           
037800* ADDITIONAL DELIMITER SO A TRAILING FRACTION IS NOT PADDED WITH          
037900* THE LINE BUFFER'S OWN TRAILING BLANKS.                                  
038000*----------------------------------------------------------------*        
038100 4200-CONVERT-DECIMAL-TOKEN.                                              
038200     MOVE 'Y' TO WS-CONVERT-OK-SW.                                        
038300     MOVE ZERO TO WS-DECIMAL-DOT-COUNT.                                   
038400     MOVE ZERO TO WS-INT-LEN.                                             
038500     MOVE ZERO TO WS-FRAC-LEN.                                            
038600*    THE TRAILING-SPACE DELIMITER CATCHES A TOKEN WITH NO                 
038700*    FRACTION -- WITHOUT IT, A WHOLE-NUMBER PRICE WOULD UNSTRING          
038800*    ITS OWN TRAILING BLANKS INTO WS-FRAC-TEXT AS IF THEY WERE            
038900*    FRACTIONAL DIGITS.  WS-DECIMAL-DOT-COUNT TELLS 4200 BELOW            
039000*    WHETHER A FRACTION WAS ACTUALLY PRESENT.                             
039100     UNSTRING WS-RAW-TOKEN DELIMITED BY '.' OR SPACE                      
039200         INTO WS-INT-TEXT  COUNT IN WS-INT-LEN                            
039300              WS-FRAC-TEXT COUNT IN WS-FRAC-LEN                           
039400         TALLYING IN WS-DECIMAL-DOT-COUNT.                                
039500     IF WS-INT-LEN = ZERO                                                 
039600         OR WS-INT-TEXT (1:WS-INT-LEN) NOT NUMERIC                        
039700         MOVE 'N' TO WS-CONVERT-OK-SW                                     
039800     ELSE                                                                 
039900         MOVE ZERO TO WS-INT-PART                                         
040000         MOVE ZERO TO WS-FRAC-PART                                        
040100         MOVE 1 TO WS-FRAC-DIVISOR                                        
040200         MOVE WS-INT-TEXT (1:WS-INT-LEN) TO WS-INT-PART                   
040300*        A DOT-COUNT OF 1 MEANS THE TOKEN WAS SPLIT ON THE SPACE          
040400*        DELIMITER ONLY -- NO DECIMAL POINT WAS PRESENT AT ALL,           
040500*        SO THE VALUE IS A WHOLE NUMBER AND WS-FRAC-DIVISOR IS            
040600*        LEFT AT ITS MOVE-1 DEFAULT ABOVE.                                
040700         IF WS-DECIMAL-DOT-COUNT > 1                                      
040800             IF WS-FRAC-LEN = ZERO                                        
040900                 OR WS-FRAC-TEXT (1:WS-FRAC-LEN) NOT NUMERIC              
041000                 MOVE 'N' TO WS-CONVERT-OK-SW                             
041100             ELSE                                                         
041200                 MOVE WS-FRAC-TEXT (1:WS-FRAC-LEN) TO WS-FRAC-PART        
041300*                THE DIVISOR SCALES THE FRACTIONAL DIGITS BACK            
041400*                DOWN BY HOW MANY OF THEM THERE WERE, SO "5" AND          
041500*                "50" AFTER A DOT BOTH COME OUT TO ONE HALF.              
041600                 EVALUATE WS-FRAC-LEN                                     
041700                     WHEN 1   MOVE 10    TO WS-FRAC-DIVISOR               
041800                     WHEN 2   MOVE 100   TO WS-FRAC-DIVISOR               
041900                     WHEN 3   MOVE 1000  TO WS-FRAC-DIVISOR               
042000                     WHEN OTHER                                           
042100                              MOVE 10000 TO WS-FRAC-DIVISOR               
042200                 END-EVALUATE                                             
042300             END-IF                                                       
042400         END-IF                                                           
042500         IF WS-CONVERT-OK                                                 
042600             COMPUTE WS-SCALED-VALUE ROUNDED =                            
042700                 WS-INT-PART + (WS-FRAC-PART / WS-FRAC-DIVISOR)           
042800         END-IF                                                           
042900     END-IF.                                                              
043000 4200-EXIT.                                                               
043100     EXIT.                                                                
043200*----------------------------------------------------------------*        
043300* 4500-APPEND-TRADE-TO-LIST -- FILES THE JUST-PARSED TRADE INTO           
043400* THE DAY'S TRADE LIST.                                                   
043500*----------------------------------------------------------------*        
043600 4500-APPEND-TRADE-TO-LIST.                                               
043700     ADD 1 TO TL-TABLE-SIZE.                                              
043800     MOVE TD-TIME        TO TL-TIME (TL-TABLE-SIZE).                      
043900     MOVE TD-LAST-PRICE  TO TL-LAST-PRICE (TL-TABLE-SIZE).                
044000     MOVE TD-LAST-SIZE   TO TL-LAST-SIZE (TL-TABLE-SIZE).                 
044100     MOVE TD-BID-PRICE   TO TL-BID-PRICE (TL-TABLE-SIZE).                 
044200     MOVE TD-ASK-PRICE   TO TL-ASK-PRICE (TL-TABLE-SIZE).                 
044300 4500-EXIT.                                                               
044400     EXIT.                                                                
044500*----------------------------------------------------------------*        
044600* 4900-LOG-AND-SKIP-BAD-LINE -- A LINE THAT FAILED TO PARSE IS            
044700* COUNTED AND TRACED BUT DOES NOT STOP THE DAY.          REQ-0388 REQ-0388
044800*----------------------------------------------------------------*        
044900 4900-LOG-AND-SKIP-BAD-LINE.                                              
045000     ADD 1 TO WS-BAD-LINE-COUNT.                                          
045100     MOVE WS-DETAIL-LINE-TEXT (1:80) TO WS-BAD-LINE-TRACE-AREA.           
045200     DISPLAY 'FTRDDAY - SKIPPING UNPARSABLE DETAIL LINE - '               
045300         WS-TRACE-SEG (1) WS-TRACE-SEG (2) WS-TRACE-SEG (3).              
045400 4900-EXIT.                                                               
045500     EXIT.                                                                
045600*----------------------------------------------------------------*        
045700* 5000-DETERMINE-SENTIMENT -- SELL IS TESTED FIRST, SO A LOCKED           
045800* OR CROSSED QUOTE (PRICE AT OR BELOW BID AND AT OR ABOVE ASK)            
045900* CLASSIFIES AS SELL, NOT BUY.  OPERATES ON TL-INDEX.                     
046000*----------------------------------------------------------------*        
046100 5000-DETERMINE-SENTIMENT.                                                
046200*    A TRADE AT OR BELOW THE BID IS SELL PRESSURE HITTING THE             
046300*    BID; AT OR ABOVE THE ASK IS BUY PRESSURE LIFTING THE ASK.            
046400*    ANYTHING IN BETWEEN THE TWO QUOTES IS UNCLASSIFIABLE.                
046500     IF TL-LAST-PRICE (TL-INDEX) <= TL-BID-PRICE (TL-INDEX)               
046600         SET WS-SENTIMENT-SELL TO TRUE                                    
046700     ELSE                                                                 
046800         IF TL-LAST-PRICE (TL-INDEX) >= TL-ASK-PRICE (TL-INDEX)           
046900             SET WS-SENTIMENT-BUY TO TRUE                                 
047000         ELSE                                                             
047100             SET WS-SENTIMENT-UNKNOWN TO TRUE                             
047200         END-IF                                                           
047300     END-IF.                                                              
047400 5000-EXIT.                                                               
047500     EXIT.                                                                
047600*----------------------------------------------------------------*        
047700* 6000-COMPUTE-DAY-AGGREGATES -- A FRESH PASS OVER THE COMPLETED          
047800* TRADE LIST.  NOTHING CARRIED FORWARD FROM THE READ LOOP IS USED         
047900* HERE OTHER THAN THE LIST ITSELF.                                        
048000*----------------------------------------------------------------*        
048100 6000-COMPUTE-DAY-AGGREGATES.                                             
048200     MOVE ZERO TO DS-VOLUME          DS-BUY-VOL                           
048300                  DS-SELL-VOL        DS-UNKNOWN-VOL                       
048400                  DS-DOLLAR-VOL      DS-BUY-DOLLAR-VOL                    
048500                  DS-SELL-DOLLAR-VOL DS-UNKNOWN-DOLLAR-VOL.               
048600     PERFORM 6100-ACCUMULATE-ONE-TRADE THRU 6100-EXIT                     
048700         VARYING TL-INDEX FROM 1 BY 1                                     
048800         UNTIL TL-INDEX > TL-TABLE-SIZE.                                  
048900 6000-EXIT.                                                               
049000     EXIT.                                                                
049100*----------------------------------------------------------------*        
049200* 6100-ACCUMULATE-ONE-TRADE -- EVERY TRADE ADDS TO THE OVERALL            
049300* VOLUME AND DOLLAR TOTALS REGARDLESS OF SENTIMENT, THEN A                
049400* SECOND TIME TO WHICHEVER OF THE BUY/SELL/UNKNOWN TOTALS                 
049500* 5000 ABOVE DETERMINES IT BELONGS TO.                                    
049600*----------------------------------------------------------------*        
049700 6100-ACCUMULATE-ONE-TRADE.                                               
049800     PERFORM 5000-DETERMINE-SENTIMENT THRU 5000-EXIT.                     
049900     COMPUTE WS-TRADE-DOLLAR-VOL =                                        
050000         TL-LAST-PRICE (TL-INDEX) * TL-LAST-SIZE (TL-INDEX).              
050100     ADD TL-LAST-SIZE (TL-INDEX)  TO DS-VOLUME.                           
050200     ADD WS-TRADE-DOLLAR-VOL      TO DS-DOLLAR-VOL.                       
050300     EVALUATE TRUE                                                        
050400         WHEN WS-SENTIMENT-BUY                                            
050500             ADD TL-LAST-SIZE (TL-INDEX) TO DS-BUY-VOL                    
050600             ADD WS-TRADE-DOLLAR-VOL     TO DS-BUY-DOLLAR-VOL             
050700         WHEN WS-SENTIMENT-SELL                                           
050800             ADD TL-LAST-SIZE (TL-INDEX) TO DS-SELL-VOL                   
050900             ADD WS-TRADE-DOLLAR-VOL     TO DS-SELL-DOLLAR-VOL            
051000         WHEN OTHER                                                       
051100             ADD TL-LAST-SIZE (TL-INDEX) TO DS-UNKNOWN-VOL                
051200             ADD WS-TRADE-DOLLAR-VOL     TO DS-UNKNOWN-DOLLAR-VOL         
051300     END-EVALUATE.                                                        
051400 6100-EXIT.                                                               
051500     EXIT.                                                                
051600*----------------------------------------------------------------*        
051700* 6500-TEST-TRADE-AGAINST-BUCKETS -- EVERY CONFIGURED BUCKET IS           
051800* TESTED INDEPENDENTLY FOR THE CURRENT TRADE-DETAIL-ENTRY; THERE          
051900* IS NO FIRST-MATCH SHORT-CIRCUIT.                                        
052000*----------------------------------------------------------------*        
052100 6500-TEST-TRADE-AGAINST-BUCKETS.                                         
052200     PERFORM 6600-TEST-ONE-BUCKET THRU 6600-EXIT                          
052300         VARYING BKT-INDEX FROM 1 BY 1                                    
052400         UNTIL BKT-INDEX > BKT-COUNT.                                     
052500 6500-EXIT.                                                               
052600     EXIT.                                                                
052700*----------------------------------------------------------------*        
052800* 6600-TEST-ONE-BUCKET -- BKT-INCLUSIVE SWITCHES THE COMPARISON           
052900* BETWEEN >= / <= AND > / < SO THE CONTROL CARD CAN CONFIGURE A           
053000* BUCKET'S BOUNDARY PRICE TO FALL EITHER INSIDE OR OUTSIDE IT.            
053100* WS-PARSE-OK-SW IS BORROWED HERE PURELY AS A SCRATCH YES/NO              
053200* FLAG -- IT HAS NO CONNECTION TO 4000'S PARSE RESULT.                    
053300*----------------------------------------------------------------*        
053400 6600-TEST-ONE-BUCKET.                                                    
053500     MOVE 'N' TO WS-PARSE-OK-SW.                                          
053600     IF BKT-INCLUSIVE (BKT-INDEX)                                         
053700         IF TD-LAST-PRICE >= BKT-MIN (BKT-INDEX)                          
053800             AND TD-LAST-PRICE <= BKT-MAX (BKT-INDEX)                     
053900             MOVE 'Y' TO WS-PARSE-OK-SW                                   
054000         END-IF                                                           
054100     ELSE                                                                 
054200         IF TD-LAST-PRICE > BKT-MIN (BKT-INDEX)                           
054300             AND TD-LAST-PRICE < BKT-MAX (BKT-INDEX)                      
054400             MOVE 'Y' TO WS-PARSE-OK-SW                                   
054500         END-IF                                                           
054600     END-IF.                                                              
054700*    A MATCH UPDATES THE BUCKET'S OWN COUNT/VOLUME/DOLLAR TOTALS          
054800*    -- A TRADE CAN MATCH MORE THAN ONE BUCKET, SINCE 6500 TESTS          
054900*    EVERY BUCKET INDEPENDENTLY WITH NO FIRST-MATCH SHORT-CIRCUIT.        
055000     IF WS-PARSE-OK                                                       
055100         COMPUTE WS-TRADE-DOLLAR-VOL =                                    
055200             TD-LAST-PRICE * TD-LAST-SIZE                                 
055300         ADD 1            TO BKT-TRADE-COUNT (BKT-INDEX)                  
055400         ADD TD-LAST-SIZE TO BKT-SHARE-VOL (BKT-INDEX)                    
055500         ADD WS-TRADE-DOLLAR-VOL TO BKT-DOLLAR-VOL (BKT-INDEX)            
055600     END-IF.                                                              
055700 6600-EXIT.                                                               
055800     EXIT.                                                                
055900*----------------------------------------------------------------*        
056000* 7000-COMPUTE-AVERAGE-AND-PERCENTAGES -- EVERY DIVISION HERE IS          
056100* GUARDED AGAINST A ZERO DENOMINATOR; AN EMPTY DAY LEAVES ALL OF          
056200* THESE FIELDS AT ZERO RATHER THAN ABENDING ON DIVIDE BY ZERO.            
056300*----------------------------------------------------------------*        
056400 7000-COMPUTE-AVERAGE-AND-PERCENTAGES.                                    
056500     MOVE ZERO TO DS-AVG-PRICE.                                           
056600     MOVE ZERO TO DS-BUY-VOL-PCT     DS-SELL-VOL-PCT                      
056700                  DS-UNKNOWN-VOL-PCT DS-BUY-DOLLAR-VOL-PCT                
056800                  DS-SELL-DOLLAR-VOL-PCT                                  
056900                  DS-UNKNOWN-DOLLAR-VOL-PCT.                              
057000*    SHARE-VOLUME PERCENTAGES ARE OF DS-VOLUME, NOT DS-DOLLAR-VOL         
057100*    -- THE TWO DENOMINATORS ARE KEPT SEPARATE BELOW SO A DAY             
057200*    WITH TRADES BUT NO DOLLAR VOLUME (SHOULDN'T HAPPEN, BUT THE          
057300*    GUARD COSTS NOTHING) STILL GETS ITS SHARE PERCENTAGES.               
057400     IF DS-VOLUME > ZERO                                                  
057500         COMPUTE DS-AVG-PRICE ROUNDED =                                   
057600             DS-DOLLAR-VOL / DS-VOLUME                                    
057700         COMPUTE DS-BUY-VOL-PCT ROUNDED =                                 
057800             DS-BUY-VOL / DS-VOLUME                                       
057900         COMPUTE DS-SELL-VOL-PCT ROUNDED =                                
058000             DS-SELL-VOL / DS-VOLUME                                      
058100         COMPUTE DS-UNKNOWN-VOL-PCT ROUNDED =                             
058200             DS-UNKNOWN-VOL / DS-VOLUME                                   
058300     END-IF.                                                              
058400*    DOLLAR-VOLUME PERCENTAGES FOLLOW THE SAME PATTERN AGAINST            
058500*    DS-DOLLAR-VOL.                                                       
058600     IF DS-DOLLAR-VOL > ZERO                                              
058700         COMPUTE DS-BUY-DOLLAR-VOL-PCT ROUNDED =                          
058800             DS-BUY-DOLLAR-VOL / DS-DOLLAR-VOL                            
058900         COMPUTE DS-SELL-DOLLAR-VOL-PCT ROUNDED =                         
059000             DS-SELL-DOLLAR-VOL / DS-DOLLAR-VOL                           
059100         COMPUTE DS-UNKNOWN-DOLLAR-VOL-PCT ROUNDED =                      
059200             DS-UNKNOWN-DOLLAR-VOL / DS-DOLLAR-VOL                        
059300     END-IF.                                                              
059400 7000-EXIT.                                                               
059500     EXIT.                                                                
