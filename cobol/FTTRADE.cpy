000100*==============================================================*          
000200* FTTRADE.cpy                                                             
000300* TRADE DETAIL PARSE BUFFER -- ONE TRADE EXECUTION AS READ                
000400* FROM A DAY'S "ACTIVETRADERPRO" EXPORT FILE.  FIELDS ARE                 
000500* FILLED BY FTRDDAY'S DETAIL-LINE PARSE PARAGRAPH; SENTIMENT              
000600* IS DERIVED ON DEMAND AND IS NEVER CARRIED IN THIS BUFFER.               
000700*==============================================================*          
000800* MAINTENANCE LOG                                                         
000900* DATE       PRGMR  TICKET      DESCRIPTION                               
001000* ---------  -----  ----------  ----------------------------              
001100* 03/14/94   RTC    REQ-0118    ORIGINAL COPYBOOK FOR TRADE       REQ-0118
001200*                               DETAIL PARSE BUFFER.                      
001300* 09/02/96   LWK    REQ-0240    ADDED ASK/BID PICTURE CLAUSES     REQ-0240
001400*                               TO MATCH VENDOR EXPORT.                   
001500* 01/11/99   RTC    Y2K-0009    REVIEWED FOR YEAR 2000 -- NO      Y2K-0009
001600*                               CENTURY FIELDS IN THIS COPY-              
001700*                               BOOK, NO CHANGE REQUIRED.                 
001800* 06/23/03   DMH    REQ-0388    REALIGNED FILLER TO PAD           REQ-0388
001900*                               BUFFER TO 40 BYTE LENGTH.                 
002000* 01/21/20   PJM    REQ-0702    CONFIRMED TD-LAST-PRICE AND TD-   REQ-0702
002100*                               BID/ASK-PRICE ALL CARRY FOUR              
002200*                               DECIMAL PLACES -- THE VENDOR'S            
002300*                               DECIMAL TEXT NEVER RUNS LONGER.           
002400*==============================================================*          
002500 01  TRADE-DETAIL-ENTRY.                                                  
002600     05  TD-TIME                     PIC X(08).                           
002700     05  TD-LAST-PRICE                PIC S9(04)V9(04).                   
002800     05  TD-LAST-SIZE                 PIC S9(09).                         
002900     05  TD-BID-PRICE                 PIC S9(04)V9(04).                   
003000     05  TD-ASK-PRICE                 PIC S9(04)V9(04).                   
003100     05  FILLER                       PIC X(08).                          
