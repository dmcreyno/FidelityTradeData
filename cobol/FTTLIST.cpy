000100*==============================================================*          
000200* FTTLIST.cpy                                                             
000300* TRADE LIST -- THE FULL SET OF PARSED TRADE EXECUTIONS FOR               
000400* ONE TRADING DAY, BUILT BY FTRDDAY WHILE IT READS THE DAY'S              
000500* DETAIL FILE.  RE-SCANNED IN A SECOND PASS TO BUILD THE DAY'S            
000600* VOLUME / DOLLAR-VOLUME / PERCENTAGE TOTALS.  NOT CARRIED                
000700* FORWARD BETWEEN TRADING DAYS.                                           
000800*==============================================================*          
000900* MAINTENANCE LOG                                                         
001000* DATE       PRGMR  TICKET      DESCRIPTION                               
001100* ---------  -----  ----------  ----------------------------              
001200* 03/14/94   RTC    REQ-0118    ORIGINAL TABLE, 999 ENTRY MAX.    REQ-0118
001300* 07/19/97   LWK    REQ-0266    RAISED OCCURS LIMIT TO 9999       REQ-0266
001400*                               AFTER A HEAVY-VOLUME TICKER               
001500*                               OVERFLOWED THE OLD TABLE.                 
001600* 02/09/11   SGP    REQ-0512    CONFIRMED TL-TABLE-SIZE IS RESET  REQ-0512
001700*                               TO ZERO AT THE START OF EVERY             
001800*                               DAY -- NO ENTRY EVER SURVIVES             
001900*                               FROM ONE DAY'S CALL TO THE NEXT.          
002000*==============================================================*          
002100 01  TL-TABLE-SIZE                PIC S9(04) COMP VALUE ZERO.             
002200*    TL-INDEX IS THE SUBSCRIPT THE READ LOOP AND THE AGGREGATE            
002300*    PASS BOTH WALK -- SEE FTRDDAY'S 4500 AND 6000 PARAGRAPHS.            
002400 01  TRADE-LIST.                                                          
002500     02  TL-ENTRY OCCURS 1 TO 9999 TIMES                                  
002600                   DEPENDING ON TL-TABLE-SIZE                             
002700                   INDEXED BY TL-INDEX.                                   
002800         05  TL-TIME                 PIC X(08).                           
002900         05  TL-LAST-PRICE            PIC S9(04)V9(04).                   
003000         05  TL-LAST-SIZE             PIC S9(09).                         
003100         05  TL-BID-PRICE             PIC S9(04)V9(04).                   
003200         05  TL-ASK-PRICE             PIC S9(04)V9(04).                   
003300         05  FILLER                   PIC X(08).                          
