000100*================================================================*        
000200* PROGRAM NAME:    FTRDRD                                                 
000300* ORIGINAL AUTHOR: ROBERT T. CALLAHAN                                     
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE       PRGMR  TICKET      DESCRIPTION                               
000700* ---------  -----  ----------  ----------------------------------        
000800* 03/14/94   RTC    REQ-0118    ORIGINAL VERSION.  OPENS A SINGLE REQ-0118
000900*                               DAY'S TRADE DETAIL FILE, SKIPS THE        
001000*                               VENDOR COLUMN-HEADING LINE, AND           
001100*                               HANDS DETAIL LINES BACK ONE AT A          
001200*                               TIME TO THE CALLING PROGRAM.              
001300* 09/02/96   LWK    REQ-0240    HEADER-SKIP COUNT NOW PASSED BY   REQ-0240
001400*                               CALLER, NOT HARD-CODED -- SOME            
001500*                               EXPORTS CARRY TWO BANNER LINES.           
001600* 01/11/99   RTC    Y2K-0009    REVIEWED FOR YEAR 2000.  STATUS   Y2K-0009
001700*                               AND LINE-NUMBER FIELDS CARRY NO           
001800*                               DATE DATA.  NO CHANGE REQUIRED.           
001900* 06/23/03   DMH    REQ-0388    FILE-PATH WIDENED TO X(80) FOR    REQ-0388
002000*                               LONGER EXPORT DIRECTORY NAMES             
002100*                               FROM THE NEW VENDOR FEED.                 
002200* 02/09/11   SGP    REQ-0512    CLOSE NOW RETURNS '00' EVEN IF    REQ-0512
002300*                               THE FILE WAS NEVER OPENED, SO A           
002400*                               MID-DAY ABORT CAN STILL CLEAN UP          
002500*                               WITHOUT A SPURIOUS ERROR.                 
002600* 04/02/15   TKB    REQ-0601    ADDED A HAND-SET TRACE SWITCH AND REQ-0601
002700*                               DISPLAYS OF THE OPEN PATH AND EACH        
002800*                               LINE READ, TO CHASE A VENDOR FEED         
002900*                               THAT WAS SILENTLY TRUNCATING THE          
003000*                               DETAIL LINES ON THE WAY IN.               
003100* 08/11/21   CJT    REQ-0734    HEADER-SKIP-CTR AND HEADER-SKIP-  REQ-0734
003200*                               COUNT CONFIRMED AT S9(03) COMP --         
003300*                               A THIRD VENDOR EXPORT ARRIVED WITH        
003400*                               A TWO-LINE BANNER, SAME AS THE ONE        
003500*                               REQ-0240 ALREADY ACCOMMODATED.    REQ-0240
003600*================================================================*        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.  FTRDRD.                                                     
003900 AUTHOR. ROBERT T. CALLAHAN.                                              
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004100 DATE-WRITTEN. 03/14/94.                                                  
004200 DATE-COMPILED.                                                           
004300 SECURITY. NON-CONFIDENTIAL.                                              
004400*================================================================*        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-3081.                                               
004800 OBJECT-COMPUTER. IBM-3081.                                               
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT FT-TRADE-DETAIL-FILE ASSIGN TO DYNAMIC                        
005200       WS-READER-FILE-PATH                                                
005300       ORGANIZATION IS LINE SEQUENTIAL                                    
005400       FILE STATUS IS WS-READER-FILE-STATUS.                              
005500*----------------------------------------------------------------*        
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  FT-TRADE-DETAIL-FILE.                                                
005900 01  FT-TRADE-DETAIL-RECORD.                                              
006000     05  FT-DETAIL-LINE-TEXT         PIC X(194).                          
006100     05  FILLER                      PIC X(006).                          
006200**                                                                        
006300 WORKING-STORAGE SECTION.                                                 
006400*----------------------------------------------------------------*        
006500* FILE STATUS AND THE LOGICAL PATH USED TO OPEN THIS CALL'S FILE.         
006600*----------------------------------------------------------------*        
006700 01  WS-READER-FILE-PATH             PIC X(80).                           
006800 01  WS-READER-FILE-STATUS           PIC X(02).                           
006900     88  WS-READER-FILE-OK           VALUE '00'.                          
007000     88  WS-READER-FILE-EOF          VALUE '10'.                          
007100*----------------------------------------------------------------*        
007200* THE FILE-PATH FIELD RE-CAST AS A TABLE OF 8-CHAR SEGMENTS IS            
007300* USED ONLY WHEN FTRDRD-TRACE-SW-ON IS SET, TO DISPLAY THE                
007400* DIRECTORY PORTION SEPARATELY FROM THE FILE-NAME PORTION WHILE           
007500* CHASING A BAD PATH.  NOT USED IN NORMAL PRODUCTION RUNS.                
007600*----------------------------------------------------------------*        
007700 01  WS-FILE-PATH-SEGMENTS REDEFINES WS-READER-FILE-PATH.                 
007800     05  WS-PATH-SEGMENT OCCURS 10 TIMES                                  
007900                          PIC X(08).                                      
008000 77  WS-HEADER-SKIP-CTR              PIC S9(03) COMP VALUE ZERO.          
008100 01  WS-OPEN-ATTEMPTED-SW            PIC X(01) VALUE 'N'.                 
008200     88  WS-OPEN-WAS-ATTEMPTED       VALUE 'Y'.                           
008300*----------------------------------------------------------------*        
008400* TURNED ON BY HAND IN A TEST DECK WHEN A VENDOR FEED IS SUSPECT          
008500* -- SEE 1000 AND 2000 BELOW.  LEFT OFF FOR NORMAL PRODUCTION             
008600* RUNS, THE SAME WAY EOF-SWITCH IS LEFT OFF UNTIL READ SETS IT.           
008700*----------------------------------------------------------------*        
008800 01  WS-TRACE-SWITCH                 PIC X(01) VALUE 'N'.                 
008900     88  FTRDRD-TRACE-SW-ON          VALUE 'Y'.                           
009000     88  FTRDRD-TRACE-SW-OFF         VALUE 'N'.                           
009100*----------------------------------------------------------------*        
009200* A COPY OF THE LAST DETAIL LINE HANDED BACK, RE-CAST AS 8-CHAR           
009300* SEGMENTS, FOR THE SAME KIND OF TRACE DISPLAY WHEN A CALLER              
009400* REPORTS GETTING GARBLED DATA BACK FROM THIS PROGRAM.                    
009500*----------------------------------------------------------------*        
009600 01  WS-LINE-TRACE-AREA               PIC X(194) VALUE SPACES.            
009700 01  WS-LINE-TRACE-VIEW REDEFINES WS-LINE-TRACE-AREA.                     
009800     05  WS-LINE-TRACE-SEG OCCURS 10 TIMES                                
009900                            PIC X(08).                                    
010000     05  FILLER                       PIC X(114).                         
010100*----------------------------------------------------------------*        
010200 LINKAGE SECTION.                                                         
010300 01  READER-ACTION                PIC X(04).                              
010400     88  ACTION-OPEN              VALUE 'OPEN'.                           
010500     88  ACTION-READ              VALUE 'READ'.                           
010600     88  ACTION-CLOS              VALUE 'CLOS'.                           
010700 01  FILE-PATH                    PIC X(80).                              
010800*----------------------------------------------------------------*        
010900* THE CALLER'S PATH RE-CAST AS SEGMENTS TOO, SO A TRACE CAN SHOW          
011000* WHAT WAS PASSED IN BEFORE IT IS EVER COPIED TO WS-READER-               
011100* FILE-PATH, IN CASE THE CALLER ITSELF BUILT A BAD PATH.                  
011200*----------------------------------------------------------------*        
011300 01  FILE-PATH-VIEW REDEFINES FILE-PATH.                                  
011400     05  FILE-PATH-SEGMENT OCCURS 10 TIMES                                
011500                               PIC X(08).                                 
011600 01  HEADER-SKIP-COUNT            PIC S9(03) COMP.                        
011700 01  LINE-BUFFER.                                                         
011800     05  LINE-TEXT                PIC X(194).                             
011900     05  FILLER                      PIC X(006).                          
012000 01  READER-STATUS                PIC X(02).                              
012100     88  READER-OK                VALUE '00'.                             
012200     88  READER-EOF               VALUE '10'.                             
012300     88  READER-ERROR             VALUE '90'.                             
012400*================================================================*        
012500 PROCEDURE DIVISION USING READER-ACTION                                   
012600                           FILE-PATH                                      
012700                           HEADER-SKIP-COUNT                              
012800                           LINE-BUFFER                                    
012900                           READER-STATUS.                                 
013000*----------------------------------------------------------------*        
013100 0000-FTRDRD-MAIN.                                                        
013200*    READER-ACTION IS THE CALLER'S ONLY WAY TO TELL THIS PROGRAM          
013300*    WHAT TO DO -- THERE IS NO STATE KEPT ACROSS CALLS OTHER THAN         
013400*    THE OPEN FILE ITSELF AND WS-OPEN-ATTEMPTED-SW.                       
013500     EVALUATE TRUE                                                        
013600         WHEN ACTION-OPEN                                                 
013700             PERFORM 1000-OPEN-AND-SKIP-HEADER THRU 1000-EXIT             
013800         WHEN ACTION-READ                                                 
013900             PERFORM 2000-READ-NEXT-LINE THRU 2000-EXIT                   
014000         WHEN ACTION-CLOS                                                 
014100             PERFORM 3000-CLOSE-INPUT-FILE THRU 3000-EXIT                 
014200         WHEN OTHER                                                       
014300             MOVE '90' TO READER-STATUS                                   
014400     END-EVALUATE.                                                        
014500     GOBACK.                                                              
014600*----------------------------------------------------------------*        
014700* 1000-OPEN-AND-SKIP-HEADER -- OPENS THE DAY FILE NAMED BY THE            
014800* CALLER AND DISCARDS THE VENDOR'S COLUMN-HEADING LINE(S) AHEAD           
014900* OF THE FIRST DETAIL LINE.                          REQ-0240     REQ-0240
015000*----------------------------------------------------------------*        
015100 1000-OPEN-AND-SKIP-HEADER.                                               
015200     IF FTRDRD-TRACE-SW-ON                                                
015300         DISPLAY 'FTRDRD: OPEN PATH ' FILE-PATH-SEGMENT (1)               
015400     END-IF.                                                              
015500     MOVE FILE-PATH TO WS-READER-FILE-PATH.                               
015600     MOVE 'Y' TO WS-OPEN-ATTEMPTED-SW.                                    
015700     OPEN INPUT FT-TRADE-DETAIL-FILE.                                     
015800     IF WS-READER-FILE-OK                                                 
015900         MOVE ZERO TO WS-HEADER-SKIP-CTR                                  
016000         PERFORM 1100-SKIP-ONE-VENDOR-LINE THRU 1100-EXIT                 
016100             VARYING WS-HEADER-SKIP-CTR FROM 1 BY 1                       
016200             UNTIL WS-HEADER-SKIP-CTR > HEADER-SKIP-COUNT                 
016300                OR WS-READER-FILE-EOF                                     
016400         MOVE '00' TO READER-STATUS                                       
016500     ELSE                                                                 
016600         MOVE '90' TO READER-STATUS                                       
016700     END-IF.                                                              
016800 1000-EXIT.                                                               
016900     EXIT.                                                                
017000*----------------------------------------------------------------*        
017100* 1100-SKIP-ONE-VENDOR-LINE -- ONE BANNER LINE PER CALL OF THE            
017200* PERFORM ... VARYING ABOVE.  A SHORT FILE THAT RUNS OUT OF               
017300* LINES BEFORE HEADER-SKIP-COUNT IS SATISFIED SIMPLY LEAVES THE           
017400* EOF SWITCH SET, WHICH 1000 TREATS AS A NORMAL (EMPTY) OPEN.             
017500*----------------------------------------------------------------*        
017600 1100-SKIP-ONE-VENDOR-LINE.                                               
017700     READ FT-TRADE-DETAIL-FILE                                            
017800         AT END                                                           
017900             SET WS-READER-FILE-EOF TO TRUE                               
018000     END-READ.                                                            
018100 1100-EXIT.                                                               
018200     EXIT.                                                                
018300*----------------------------------------------------------------*        
018400* 2000-READ-NEXT-LINE -- HANDS BACK ONE DETAIL LINE PER CALL.             
018500* THE BUFFER IS BLANKED FIRST SO A SHORT LINE DOES NOT LEAVE THE          
018600* PRIOR CALL'S TRAILING CHARACTERS SITTING IN LINE-TEXT.                  
018700*----------------------------------------------------------------*        
018800 2000-READ-NEXT-LINE.                                                     
018900     MOVE SPACE TO LINE-BUFFER.                                           
019000     READ FT-TRADE-DETAIL-FILE INTO LINE-BUFFER                           
019100         AT END                                                           
019200             MOVE '10' TO READER-STATUS                                   
019300         NOT AT END                                                       
019400             MOVE '00' TO READER-STATUS                                   
019500     END-READ.                                                            
019600*    THE TRACE, WHEN ON, FIRES ONLY ON A SUCCESSFUL READ -- AN            
019700*    EOF HAS NO LINE TEXT WORTH SHOWING.                                  
019800     IF FTRDRD-TRACE-SW-ON AND READER-OK                                  
019900         MOVE LINE-TEXT TO WS-LINE-TRACE-AREA                             
020000         DISPLAY 'FTRDRD: LINE ' WS-LINE-TRACE-SEG (1)                    
020100     END-IF.                                                              
020200 2000-EXIT.                                                               
020300     EXIT.                                                                
020400*----------------------------------------------------------------*        
020500* 3000-CLOSE-INPUT-FILE -- CLOSES THE DAY FILE.  SAFE TO CALL             
020600* EVEN WHEN OPEN WAS NEVER ATTEMPTED.                 REQ-0512    REQ-0512
020700*----------------------------------------------------------------*        
020800 3000-CLOSE-INPUT-FILE.                                                   
020900*    THE SWITCH, NOT THE FILE STATUS, GATES THE CLOSE -- CLOSING          
021000*    A FILE THAT WAS NEVER OPENED WOULD ABEND ON SOME COMPILERS.          
021100     IF WS-OPEN-WAS-ATTEMPTED                                             
021200         CLOSE FT-TRADE-DETAIL-FILE                                       
021300         MOVE 'N' TO WS-OPEN-ATTEMPTED-SW                                 
021400     END-IF.                                                              
021500     MOVE '00' TO READER-STATUS.                                          
021600 3000-EXIT.                                                               
021700     EXIT.                                                                
